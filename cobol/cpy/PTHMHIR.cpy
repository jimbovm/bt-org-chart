000100 *-----------------------------------------------------------------
000200 * PTHMHIR - HIERARCHY TABLE AREA
000300 * **++ management tree built by PTHH001: one HIERARCHY-NODE per
000400 * employee actually attached below the chief, carrying a pointer
000500 * back to its manager's own node so PTHF001 can walk a path up
000600 * to the root without any native tree/pointer support.
000700 *-----------------------------------------------------------------
000800  01  HIERARCHY-TABLE-AREA.
000900      03  FILLER                        PIC X(04)     VALUE SPACE.
001000      03  HIERARCHY-TOTAL               PIC 9(9) COMP VALUE ZERO.
001100      03  ROOT-NODE-IDX                 PIC 9(9) COMP VALUE ZERO.
001200      03  HIERARCHY-NODE-LIST.
001300          05  HIERARCHY-NODE OCCURS 0 TO 5000 TIMES
001400                             DEPENDING ON HIERARCHY-TOTAL
001500                             INDEXED BY HIER-IDX.
001600              10  NODE-EMP-IDX          PIC 9(9) COMP.
001700              10  NODE-PARENT-NODE-IDX  PIC 9(9) COMP.
001800              10  NODE-STATUS-BYTE      PIC X(01).
001900                  88  NODE-IS-ROOT            VALUE '1'.
002000                  88  NODE-IS-NOT-ROOT        VALUE '0'.
002100              10  FILLER                PIC X(10).

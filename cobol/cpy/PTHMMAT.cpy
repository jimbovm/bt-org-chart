000100 *-----------------------------------------------------------------
000200 * PTHMMAT - NAME MATCH LIST AREA
000300 * **++ built by PTHN001 in LOOKUP-BEHAVIOR mode - one entry per
000400 * EMPLOYEE-LIST row whose normalized name matches the normalized
000500 * lookup name handed down from PTHM001.
000600 *-----------------------------------------------------------------
000700  01  MATCH-LIST-AREA.
000800      03  FILLER                        PIC X(04)     VALUE SPACE.
000900      03  MATCH-TOTAL                   PIC 9(9) COMP VALUE ZERO.
001000      03  MATCH-ENTRY-LIST.
001100          05  MATCH-EMP-IDX OCCURS 0 TO 5000 TIMES
001200                            DEPENDING ON MATCH-TOTAL
001300                            INDEXED BY MATCH-IDX
001400                            PIC 9(9) COMP.

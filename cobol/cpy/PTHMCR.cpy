000100 *-----------------------------------------------------------------
000200 * PTHMCR - RESULT AREA COPYBOOK
000300 * **++ MR- result area, passed LAST on every CALL in this job,
000400 * the standard return-code/description/position layout this
000500 * shop has used for years on every subprogram boundary in the
000600 * personnel system - built here to the same shape every program
000700 * in this job references it by.
000800 *-----------------------------------------------------------------
000900  01  MR.
001000      03  MR-RESULT                  PIC 9(2)      VALUE ZERO.
001100      03  MR-DESCRIPTION             PIC X(60)     VALUE SPACE.
001200      03  MR-POSITION                PIC X(50)     VALUE SPACE.
001300      03  FILLER                     PIC X(04)     VALUE SPACE.

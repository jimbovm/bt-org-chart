000100 *-----------------------------------------------------------------
000200 * PTHMEMP - EMPLOYEE TABLE AREA
000300 * **++ flat list of employee records read from the org chart
000400 * file, in file order; built once by PTHP001 and then shared,
000500 * unchanged, by PTHH001/PTHN001/PTHF001 for the rest of the run.
000600 *-----------------------------------------------------------------
000700  01  EMPLOYEE-TABLE-AREA.
000800      03  FILLER                        PIC X(04)     VALUE SPACE.
000900      03  EMPLOYEE-TOTAL                PIC 9(9) COMP VALUE ZERO.
001000      03  EMPLOYEE-LIST.
001100          05  EMPLOYEE-ENTRY OCCURS 0 TO 5000 TIMES
001200                             DEPENDING ON EMPLOYEE-TOTAL
001300                             INDEXED BY EMP-IDX.
001400              10  EMP-ID                PIC S9(9).
001500              10  EMP-ID-X REDEFINES EMP-ID
001600                                        PIC X(9).
001700              10  EMP-NAME              PIC X(60).
001800              10  EMP-MANAGER-ID        PIC S9(9).
001900              10  EMP-NORMALIZED-NAME   PIC X(60).
002000              10  EMP-STATUS-BYTE       PIC X(01).
002100                  88  EMP-IS-CHIEF            VALUE '1'.
002200                  88  EMP-IS-NOT-CHIEF        VALUE '0'.
002300              10  EMP-ATTACHED-SWITCH   PIC X(01).
002400                  88  EMP-IS-ATTACHED         VALUE '1'.
002500                  88  EMP-IS-NOT-ATTACHED     VALUE '0'.
002600              10  FILLER                PIC X(18).

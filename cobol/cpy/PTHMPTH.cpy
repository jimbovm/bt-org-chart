000100 *-----------------------------------------------------------------
000200 * PTHMPTH - PATH AREA (copied 3 times with REPLACING, once for
000300 * each side of the search and once for the combined path, the
000400 * usual way this shop runs one layout through several roles) -
000410 * holds one root-to-employee path as a snapshot of the
000500 * full employee record at each step, so path comparison in
000600 * PTHF001 is by record content, never by table position.
000700 *-----------------------------------------------------------------
000800  01  PATH-:X:-AREA.
000900      03  FILLER                         PIC X(04)     VALUE SPACE.
001000      03  PATH-:X:-TOTAL                 PIC 9(9) COMP VALUE ZERO.
001100      03  PATH-:X:-LIST.
001200          05  PATH-:X:-ENTRY OCCURS 0 TO 5000 TIMES
001300                              DEPENDING ON PATH-:X:-TOTAL
001400                              INDEXED BY PATH-:X:-IDX.
001500              10  PATH-:X:-EMP-ID        PIC S9(9).
001600              10  PATH-:X:-EMP-NAME      PIC X(60).
001700              10  PATH-:X:-EMP-MGR-ID    PIC S9(9).
001800              10  FILLER                 PIC X(05).

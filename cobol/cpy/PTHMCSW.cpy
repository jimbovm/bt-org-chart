000100 *-----------------------------------------------------------------
000200 * PTHMCSW - AREA PER SELEZIONE MODALITA' NORMALIZE/LOOKUP
000300 * **++ mode switch passed to PTHN001, one byte of behavior
000400 * packed inside an 8-byte FILLER-padded area the way this shop
000500 * keeps every mode switch laid out in this job.
000600 *-----------------------------------------------------------------
000700  01  NORMALIZE-LOOKUP-MODE-AREA.
000800      03  MODE-SWITCH                PIC X(8)      VALUE SPACE.
000900      03  FILLER REDEFINES MODE-SWITCH.
001000          05  FILLER                 PIC X(3).
001100          05  MODE-BEHAVIOR          PIC X(1).
001200              88  NORMALIZE-BEHAVIOR         VALUE 'N'.
001300              88  LOOKUP-BEHAVIOR            VALUE 'L'.
001400          05  FILLER                 PIC X(4).

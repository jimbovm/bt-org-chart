000010 CBL OPT(2)
000020  IDENTIFICATION DIVISION.
000030  PROGRAM-ID.  PTHM001.
000040  AUTHOR.      CALABRESE.
000050  INSTALLATION. PERSONNEL SYSTEMS.
000060  DATE-WRITTEN. 04/11/88.
000070  DATE-COMPILED.
000080  SECURITY.    UNCLASSIFIED.
000090 *-----------------------------------------------------------------
000100 * PTHM001
000110 * **++ driver batch del percorso di gestione (management path) -
000120 * legge l'organigramma (ORGCHART-FILE) riga per riga passandola
000130 * a PTHP001, costruisce l'albero con PTHH001, risolve i due nomi
000140 * richiesti sulla scheda parametri (PARMCARD-FILE) con PTHN001,
000150 * e per ogni coppia risultante chiama PTHF001 e stampa una riga
000160 * di percorso combinato.
000170 *-----------------------------------------------------------------
000180 *-----------------------------------------------------------------
000190 * CHANGE LOG
000200 *-----------------------------------------------------------------
000210 * 04/11/88  RAC  0000  INITIAL VERSION.
000220 * 04/20/88  RAC  0044  ABORT THE RUN WHEN EITHER PARM-CARD NAME
000230 * 04/20/88  RAC  0044  RESOLVES TO ZERO EMPLOYEES.
000240 * 09/19/89  RAC  0080  CARTESIAN PRODUCT OVER BOTH MATCH LISTS -
000250 * 09/19/89  RAC  0080  A NAME MAY MATCH MORE THAN ONE EMPLOYEE.
000260 * 02/11/91  DJT  0105  SINGLE-EMPLOYEE PATH NOW RENDERS AS
000270 * 02/11/91  DJT  0105  "NAME (ID)" WITH NO ARROWS, PER PERSONNEL
000280 * 02/11/91  DJT  0105  DEPT REQUEST.
000290 * 01/08/99  KLH  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
000300 * 01/08/99  KLH  0244  PROGRAM. NO CHANGE REQUIRED.
000310 * 08/14/03  MBS  0313  SKIP PAIRS PTHF001 CANNOT CONNECT (EMPTY
000320 * 08/14/03  MBS  0313  COMBINED PATH) RATHER THAN ABENDING.
000330 * 11/02/05  MBS  0348  REVERSED 0313 - A PAIR WITH NO COMMON
000340 * 11/02/05  MBS  0348  MANAGER NOW PRINTS ITS OWN LINE INSTEAD
000350 * 11/02/05  MBS  0348  OF BEING DROPPED FROM THE REPORT.
000360 * 11/02/05  MBS  0352  RAISE-PATHFIND-CALL-ERROR NOW ALSO PUTS
000370 * 11/02/05  MBS  0352  THE FAILING EMPLOYEE'S REAL EMP-ID AND
000380 * 11/02/05  MBS  0352  THE SECOND EMPLOYEE'S TABLE INDEX IN
000390 * 11/02/05  MBS  0352  MR-POSITION, NOT JUST ONE TABLE INDEX.
000400 * 11/02/05  MBS  0353  DROPPED WS-PARMCARD-BLOB - IT REDEFINED
000410 * 11/02/05  MBS  0353  THE TWO PARM-CARD NAMES BUT NOTHING EVER
000420 * 11/02/05  MBS  0353  READ IT.
000430 *-----------------------------------------------------------------
000440  ENVIRONMENT DIVISION.
000450 *
000460  CONFIGURATION SECTION.
000470  SOURCE-COMPUTER.    IBM-370.
000480  OBJECT-COMPUTER.    IBM-370.
000490  SPECIAL-NAMES.
000500      C01 IS TOP-OF-FORM.
000510 *
000520  INPUT-OUTPUT SECTION.
000530  FILE-CONTROL.
000540      SELECT ORGCHART-FILE ASSIGN TO ORGCHART
000550          ORGANIZATION IS LINE SEQUENTIAL
000560          FILE STATUS IS WS-ORGCHART-STATUS.
000570      SELECT PARMCARD-FILE ASSIGN TO PARMCARD
000580          ORGANIZATION IS LINE SEQUENTIAL
000590          FILE STATUS IS WS-PARMCARD-STATUS.
000600 **
000610  DATA DIVISION.
000620 **
000630  FILE SECTION.
000640 *
000650  FD  ORGCHART-FILE
000660      LABEL RECORDS ARE STANDARD
000670      RECORDING MODE IS F.
000680  01  ORGCHART-REC                  PIC X(80).
000690 *
000700  FD  PARMCARD-FILE
000710      LABEL RECORDS ARE STANDARD
000720      RECORDING MODE IS F.
000730  01  PARMCARD-REC.
000740      03  PARMCARD-NAME-1            PIC X(60).
000750      03  PARMCARD-NAME-2            PIC X(60).
000760      03  FILLER                     PIC X(08).
000770 *
000780  WORKING-STORAGE SECTION.
000790 *
000800  77  WS-NAME-MAX-LEN                   PIC 9(3) COMP VALUE 60.
000810 *
000820  01  WK-LITERALS.
000830      03  WK-PARSE-PGM               PIC X(8)  VALUE 'PTHP001'.
000840      03  WK-HIERARCHY-PGM           PIC X(8)  VALUE 'PTHH001'.
000850      03  WK-NORMALIZE-PGM           PIC X(8)  VALUE 'PTHN001'.
000860      03  WK-PATHFIND-PGM            PIC X(8)  VALUE 'PTHF001'.
000870 *
000880  01  WS-FILE-STATUS-AREA.
000890      03  WS-ORGCHART-STATUS         PIC X(2)      VALUE SPACE.
000900          88  WS-ORGCHART-OK              VALUE '00'.
000910          88  WS-ORGCHART-EOF              VALUE '10'.
000920      03  WS-PARMCARD-STATUS         PIC X(2)      VALUE SPACE.
000930          88  WS-PARMCARD-OK               VALUE '00'.
000940          88  WS-PARMCARD-EOF               VALUE '10'.
000950      03  WS-ORGCHART-EOF-SWITCH     PIC X(1)      VALUE '0'.
000960          88  WS-NO-MORE-ORGCHART-RECS     VALUE '1'.
000970      03  FILLER                     PIC X(05)     VALUE SPACE.
000980 *
000990  01  WS-PARMCARD-NAMES-AREA.
001000      03  WS-LOOKUP-NAME-1           PIC X(60)     VALUE SPACE.
001010      03  WS-LOOKUP-NAME-2           PIC X(60)     VALUE SPACE.
001020      03  FILLER                     PIC X(05)     VALUE SPACE.
001030 *
001040  01  WS-MATCH-COPY-AREA.
001050      03  WS-MATCHES-1-TOTAL         PIC 9(9) COMP VALUE ZERO.
001060      03  WS-MATCHES-1-LIST OCCURS 5000 TIMES PIC 9(9) COMP.
001070      03  WS-MATCHES-2-TOTAL         PIC 9(9) COMP VALUE ZERO.
001080      03  WS-MATCHES-2-LIST OCCURS 5000 TIMES PIC 9(9) COMP.
001090      03  WS-MATCH-COPY-IDX          PIC 9(9) COMP VALUE ZERO.
001100 *
001110  01  WS-PAIR-AREA.
001120      03  WS-PAIR-I                  PIC 9(9) COMP VALUE ZERO.
001130      03  WS-PAIR-J                  PIC 9(9) COMP VALUE ZERO.
001140      03  WS-PAIR-EMP1-IDX           PIC 9(9) COMP VALUE ZERO.
001150      03  WS-PAIR-EMP1-IDX-X REDEFINES WS-PAIR-EMP1-IDX
001160                                     PIC X(4).
001170      03  WS-PAIR-EMP2-IDX           PIC 9(9) COMP VALUE ZERO.
001180      03  WS-PAIR-EMP2-IDX-X REDEFINES WS-PAIR-EMP2-IDX
001190                                     PIC X(4).
001200      03  WS-PIVOT-COUNT             PIC 9(9) COMP VALUE ZERO.
001210      03  FILLER                     PIC X(05)     VALUE SPACE.
001220 *
001230  01  WS-REPORT-LINE-AREA.
001240      03  WS-REPORT-LINE             PIC X(600)    VALUE SPACE.
001250      03  WS-REPORT-LEN              PIC 9(4) COMP VALUE ZERO.
001260      03  WS-ONE-EMPLOYEE-PIECE      PIC X(80)     VALUE SPACE.
001270      03  WS-NOPATH-EMP-IDX          PIC 9(9) COMP VALUE ZERO.
001280      03  WS-REPORT-PAIR-IDX         PIC 9(9) COMP VALUE ZERO.
001290      03  WS-ID-DISPLAY              PIC -(9)9.
001300      03  WS-ID-DISPLAY-X REDEFINES WS-ID-DISPLAY
001310                                 PIC X(10).
001320      03  WS-ID-LEAD-SPACES          PIC 9(2) COMP VALUE ZERO.
001330      03  WS-ID-START-POS            PIC 9(2) COMP VALUE ZERO.
001340      03  WS-ID-LEN                  PIC 9(2) COMP VALUE ZERO.
001350      03  WS-NAME-LAST-POS           PIC 9(3) COMP VALUE ZERO.
001360      03  FILLER                     PIC X(05)     VALUE SPACE.
001370 *
001380  COPY PTHMEMP.
001390  COPY PTHMHIR.
001400  COPY PTHMCSW.
001410  COPY PTHMMAT.
001420  COPY PTHMPTH REPLACING ==:X:== BY ==1==.
001430  COPY PTHMPTH REPLACING ==:X:== BY ==2==.
001440  COPY PTHMPTH REPLACING ==:X:== BY ==C==.
001450  COPY PTHMCR.
001460 *
001470  PROCEDURE DIVISION.
001480 *
001490 * **++ PTHM001 e' il solo programma di questo sottosistema che
001500 * apre file e stampa report - gli altri quattro (PTHP001,
001510 * PTHN001, PTHH001, PTHF001) sono tutti subroutine CALLed senza
001520 * alcun I/O proprio, pensate per essere richiamate anche da un
001530 * futuro programma CICS o da un secondo batch con un layout di
001540 * report diverso.
001550  BEGIN.
001560      PERFORM OPEN-PARMCARD-FILE THRU OPEN-PARMCARD-FILE-EXIT.
001570      PERFORM READ-PARMCARD-RECORD THRU READ-PARMCARD-RECORD-EXIT.
001580      PERFORM OPEN-ORGCHART-FILE THRU OPEN-ORGCHART-FILE-EXIT.
001590      PERFORM READ-AND-PARSE-ORGCHART-FILE
001600          THRU READ-AND-PARSE-ORGCHART-FILE-EXIT.
001610      CLOSE ORGCHART-FILE.
001620 *    a questo punto EMPLOYEE-TABLE-AREA e' completa e non viene
001630 *    piu' toccata da nessuno dei passi seguenti - PTHH001,
001640 *    PTHN001 e PTHF001 la leggono tutti, ma nessuno la modifica.
001650      PERFORM BUILD-MANAGEMENT-HIERARCHY
001660          THRU BUILD-MANAGEMENT-HIERARCHY-EXIT.
001670 *    dopo questo PERFORM l'albero e' completo e stabile - i due
001680 *    passi RESOLVE-EMPLOYEE-n che seguono lo interrogano soltanto,
001690 *    cercando il nodo di ciascuna riga del parmcard per indice di
001700 *    tabella impiegati, mai per nuova scansione del file ORGCHART.
001710      PERFORM RESOLVE-EMPLOYEE-1 THRU RESOLVE-EMPLOYEE-1-EXIT.
001720      PERFORM RESOLVE-EMPLOYEE-2 THRU RESOLVE-EMPLOYEE-2-EXIT.
001730      PERFORM PROCESS-EMPLOYEE-PAIRS THRU PROCESS-EMPLOYEE-PAIRS-EXIT.
001740      STOP RUN.
001750 *
001760  OPEN-PARMCARD-FILE.
001770 *    la scheda parametri e' un solo record fisso - non c'e'
001780 *    nessun ciclo di lettura qui, solo l'apertura.
001790      OPEN INPUT PARMCARD-FILE.
001800      IF NOT WS-PARMCARD-OK
001810         DISPLAY 'PTHM001 - CANNOT OPEN PARMCARD FILE'
001820         STOP RUN
001830      END-IF.
001840  OPEN-PARMCARD-FILE-EXIT.
001850      EXIT.
001860 *
001870 * PARMCARD-FILE viene chiuso subito dopo aver letto il suo unico
001880 * record - non serve piu' per il resto del run e resta aperto
001890 * solo il tempo di questo paragrafo.
001900  READ-PARMCARD-RECORD.
001910      READ PARMCARD-FILE INTO PARMCARD-REC.
001920      IF NOT WS-PARMCARD-OK
001930         DISPLAY 'PTHM001 - PARMCARD FILE IS MISSING OR EMPTY'
001940         STOP RUN
001950      END-IF.
001960      MOVE PARMCARD-NAME-1              TO WS-LOOKUP-NAME-1.
001970      MOVE PARMCARD-NAME-2              TO WS-LOOKUP-NAME-2.
001980      CLOSE PARMCARD-FILE.
001990  READ-PARMCARD-RECORD-EXIT.
002000      EXIT.
002010 *
002020  OPEN-ORGCHART-FILE.
002030      OPEN INPUT ORGCHART-FILE.
002040      IF NOT WS-ORGCHART-OK
002050         DISPLAY 'PTHM001 - CANNOT OPEN ORGCHART FILE'
002060         STOP RUN
002070      END-IF.
002080  OPEN-ORGCHART-FILE-EXIT.
002090      EXIT.
002100 *
002110 * one line per employee - MR-RESULT not zero on a malformed
002120 * line is fatal; the whole run aborts rather than load a
002130 * partial hierarchy (REQUEST 0041 ON PTHP001).
002140  READ-AND-PARSE-ORGCHART-FILE.
002150      MOVE ZERO                          TO EMPLOYEE-TOTAL.
002160      PERFORM READ-ONE-ORGCHART-RECORD
002170          THRU READ-ONE-ORGCHART-RECORD-EXIT
002180          UNTIL WS-NO-MORE-ORGCHART-RECS.
002190  READ-AND-PARSE-ORGCHART-FILE-EXIT.
002200      EXIT.
002210 *
002220 * EMPLOYEE-TOTAL viene incrementato dentro PTHP001 stesso
002230 * (APPEND-EMPLOYEE-ENTRY), non qui - questo paragrafo si limita
002240 * a leggere e a passare la riga grezza, linea dopo linea.
002250  READ-ONE-ORGCHART-RECORD.
002260      READ ORGCHART-FILE INTO ORGCHART-REC
002270          AT END SET WS-NO-MORE-ORGCHART-RECS TO TRUE
002280      END-READ.
002290      IF WS-NO-MORE-ORGCHART-RECS
002300         GO TO READ-ONE-ORGCHART-RECORD-EXIT
002310      END-IF.
002320      CALL WK-PARSE-PGM USING ORGCHART-REC
002330                             EMPLOYEE-TABLE-AREA
002340                             MR
002350           ON EXCEPTION PERFORM RAISE-PARSE-CALL-ERROR
002360      END-CALL.
002370      IF MR-RESULT NOT EQUAL ZERO
002380         DISPLAY 'PTHM001 - ' MR-DESCRIPTION
002390         DISPLAY 'PTHM001 - ' MR-POSITION
002400         STOP RUN
002410      END-IF.
002420  READ-ONE-ORGCHART-RECORD-EXIT.
002430      EXIT.
002440 *
002450 * un solo CALL costruisce tutto l'albero in una volta - i due
002460 * parametri ZERO sono l'indice del nodo radice e quello del
002470 * nodo padre, entrambi inesistenti alla prima chiamata; PTHH001
002480 * stesso richiama se stesso ricorsivamente per ogni livello
002490 * dell'organigramma.
002500  BUILD-MANAGEMENT-HIERARCHY.
002510      MOVE ZERO                          TO HIERARCHY-TOTAL.
002520      CALL WK-HIERARCHY-PGM USING EMPLOYEE-TABLE-AREA
002530                                  HIERARCHY-TABLE-AREA
002540                                  ZERO
002550                                  ZERO
002560                                  MR
002570           ON EXCEPTION PERFORM RAISE-HIERARCHY-CALL-ERROR
002580      END-CALL.
002590      IF MR-RESULT NOT EQUAL ZERO
002600         DISPLAY 'PTHM001 - ' MR-DESCRIPTION
002610         DISPLAY 'PTHM001 - ' MR-POSITION
002620         STOP RUN
002630      END-IF.
002640  BUILD-MANAGEMENT-HIERARCHY-EXIT.
002650      EXIT.
002660 *
002670 * resolve the first parm-card name to one or more employee
002680 * rows - a name matching nobody aborts the run (REQUEST 0044).
002690 * WS-MATCHES-1-LIST e' una copia privata dell'elenco che
002700 * MATCH-LIST-AREA porta dalla CALL a PTHN001 - serve una copia
002710 * perche' RESOLVE-EMPLOYEE-2 rifara' la stessa CALL e
002720 * sovrascrivera' MATCH-LIST-AREA con l'elenco del secondo nome.
002730  RESOLVE-EMPLOYEE-1.
002740      SET LOOKUP-BEHAVIOR                TO TRUE.
002750 *    LS-NAME-IN e LS-NAME-OUT a PTHN001 sono lo stesso campo
002760 *    qui - il nome normalizzato ricalcolato non serve a nulla a
002770 *    questo chiamante, che vuole solo MATCH-LIST-AREA popolata.
002780      CALL WK-NORMALIZE-PGM USING NORMALIZE-LOOKUP-MODE-AREA
002790                                  WS-LOOKUP-NAME-1
002800                                  WS-LOOKUP-NAME-1
002810                                  EMPLOYEE-TABLE-AREA
002820                                  MATCH-LIST-AREA
002830                                  MR
002840           ON EXCEPTION PERFORM RAISE-NORMALIZE-CALL-ERROR
002850      END-CALL.
002860      IF MATCH-TOTAL EQUAL ZERO
002870         DISPLAY 'PTHM001 - NO EMPLOYEE MATCHES NAME 1: '
002880                 WS-LOOKUP-NAME-1
002890         STOP RUN
002900      END-IF.
002910      MOVE MATCH-TOTAL                   TO WS-MATCHES-1-TOTAL.
002920      MOVE 1                              TO WS-MATCH-COPY-IDX.
002930      PERFORM COPY-ONE-MATCH-1 THRU COPY-ONE-MATCH-1-EXIT
002940          UNTIL WS-MATCH-COPY-IDX > MATCH-TOTAL.
002950  RESOLVE-EMPLOYEE-1-EXIT.
002960      EXIT.
002970 *
002980 *    una riga per ogni MATCH-EMP-IDX che PTHN001 ha trovato -
002990 *    il ciclo chiamante si ferma da solo quando WS-MATCH-COPY-IDX
003000 *    supera MATCH-TOTAL, quindi qui non serve nessun controllo.
003010  COPY-ONE-MATCH-1.
003020      MOVE MATCH-EMP-IDX (WS-MATCH-COPY-IDX) TO
003030                          WS-MATCHES-1-LIST (WS-MATCH-COPY-IDX).
003040      ADD 1                               TO WS-MATCH-COPY-IDX.
003050  COPY-ONE-MATCH-1-EXIT.
003060      EXIT.
003070 *
003080 * stesso meccanismo di RESOLVE-EMPLOYEE-1, ma per il secondo
003090 * nome della scheda parametri - nella propria copia privata
003100 * WS-MATCHES-2-LIST, cosi' le due liste non si pestano i piedi.
003110  RESOLVE-EMPLOYEE-2.
003120      SET LOOKUP-BEHAVIOR                 TO TRUE.
003130      CALL WK-NORMALIZE-PGM USING NORMALIZE-LOOKUP-MODE-AREA
003140                                  WS-LOOKUP-NAME-2
003150                                  WS-LOOKUP-NAME-2
003160                                  EMPLOYEE-TABLE-AREA
003170                                  MATCH-LIST-AREA
003180                                  MR
003190           ON EXCEPTION PERFORM RAISE-NORMALIZE-CALL-ERROR
003200      END-CALL.
003210      IF MATCH-TOTAL EQUAL ZERO
003220         DISPLAY 'PTHM001 - NO EMPLOYEE MATCHES NAME 2: '
003230                 WS-LOOKUP-NAME-2
003240         STOP RUN
003250      END-IF.
003260      MOVE MATCH-TOTAL                   TO WS-MATCHES-2-TOTAL.
003270      MOVE 1                              TO WS-MATCH-COPY-IDX.
003280      PERFORM COPY-ONE-MATCH-2 THRU COPY-ONE-MATCH-2-EXIT
003290          UNTIL WS-MATCH-COPY-IDX > MATCH-TOTAL.
003300  RESOLVE-EMPLOYEE-2-EXIT.
003310      EXIT.
003320 *
003330 *    identico a COPY-ONE-MATCH-1, solo che scrive in
003340 *    WS-MATCHES-2-LIST invece che in WS-MATCHES-1-LIST - non e'
003350 *    stato fuso con quello perche' passare l'indice dell'elenco
003360 *    come parametro avrebbe richiesto cambiare anche PERFORM
003370 *    THRU, cosa che questo shop evita quando il guadagno e' minimo.
003380  COPY-ONE-MATCH-2.
003390      MOVE MATCH-EMP-IDX (WS-MATCH-COPY-IDX) TO
003400                          WS-MATCHES-2-LIST (WS-MATCH-COPY-IDX).
003410      ADD 1                               TO WS-MATCH-COPY-IDX.
003420  COPY-ONE-MATCH-2-EXIT.
003430      EXIT.
003440 *
003450 * cartesian product of both match lists - one PTHF001 call and
003460 * one printed line per pair.
003470 * se entrambi i nomi sono omonimi (5 impiegati di qua, 3 di
003480 * la'), il report stampa fino a 15 righe di percorso combinato,
003490 * una per ogni possibile coppia - la scheda REQUEST 0080 chiedeva
003500 * esattamente questo, non una ambiguita' da segnalare e basta.
003510  PROCESS-EMPLOYEE-PAIRS.
003520 *    nessuna coppia viene scartata qui per somiglianza o per
003530 *    grado - ogni riga del primo elenco incontra ogni riga del
003540 *    secondo, e PTHF001 decide percorso per percorso se ha senso.
003550      PERFORM PROCESS-ONE-EMPLOYEE-1-MATCH
003560          THRU PROCESS-ONE-EMPLOYEE-1-MATCH-EXIT
003570          VARYING WS-PAIR-I FROM 1 BY 1
003580          UNTIL WS-PAIR-I > WS-MATCHES-1-TOTAL.
003590  PROCESS-EMPLOYEE-PAIRS-EXIT.
003600      EXIT.
003610 *
003620 * ciclo esterno del prodotto cartesiano - un impiegato del primo
003630 * elenco per volta, accoppiato a turno con ogni impiegato del
003640 * secondo elenco dal ciclo interno in PROCESS-ONE-PAIR.
003650  PROCESS-ONE-EMPLOYEE-1-MATCH.
003660 *    WS-PAIR-I e WS-PAIR-J sono indici dentro le due liste di
003670 *    copie private, non indici dentro EMPLOYEE-TABLE-AREA -
003680 *    WS-PAIR-EMP1-IDX e WS-PAIR-EMP2-IDX sono la vera traduzione
003690 *    verso la tabella impiegati che PTHF001 si aspetta.
003700      MOVE WS-MATCHES-1-LIST (WS-PAIR-I)  TO WS-PAIR-EMP1-IDX.
003710      PERFORM PROCESS-ONE-PAIR THRU PROCESS-ONE-PAIR-EXIT
003720          VARYING WS-PAIR-J FROM 1 BY 1
003730          UNTIL WS-PAIR-J > WS-MATCHES-2-TOTAL.
003740  PROCESS-ONE-EMPLOYEE-1-MATCH-EXIT.
003750      EXIT.
003760 *
003770  PROCESS-ONE-PAIR.
003780      MOVE WS-MATCHES-2-LIST (WS-PAIR-J)  TO WS-PAIR-EMP2-IDX.
003790 *    le tre aree di percorso (PATH-1, PATH-2, PATH-C) e il
003800 *    contatore del pivot vengono azzerati a ogni coppia - PTHF001
003810 *    non lo fa da solo, si aspetta un'area pulita in ingresso.
003820      MOVE ZERO                            TO PATH-1-TOTAL
003830                                              PATH-2-TOTAL
003840                                              PATH-C-TOTAL
003850                                              WS-PIVOT-COUNT.
003860      CALL WK-PATHFIND-PGM USING EMPLOYEE-TABLE-AREA
003870                                 HIERARCHY-TABLE-AREA
003880                                 WS-PAIR-EMP1-IDX
003890                                 WS-PAIR-EMP2-IDX
003900                                 WS-PIVOT-COUNT
003910                                 PATH-1-AREA
003920                                 PATH-2-AREA
003930                                 PATH-C-AREA
003940                                 MR
003950           ON EXCEPTION PERFORM RAISE-PATHFIND-CALL-ERROR
003960      END-CALL.
003970      IF MR-RESULT NOT EQUAL ZERO
003980         DISPLAY 'PTHM001 - ' MR-DESCRIPTION
003990         DISPLAY 'PTHM001 - ' MR-POSITION
004000         STOP RUN
004010      END-IF.
004020 *    PATH-C-TOTAL zero vuol dire che PTHF001 non ha trovato un
004030 *    antenato comune per questa coppia - capita quando uno dei due
004040 *    nomi risolve su un impiegato che la scheda organigramma elenca
004050 *    ma la cui catena di MANAGER-ID non risale fino al capo (non
004060 *    agganciato da PTHH001). Fino alla 0348 quella riga veniva
004070 *    saltata in silenzio; ora si stampa comunque, con un messaggio
004080 *    che dice che i due non hanno un capo comune in albero, cosi'
004090 *    il report resta una riga per coppia come richiesto.
004100      IF PATH-C-TOTAL > ZERO
004110         PERFORM BUILD-AND-DISPLAY-REPORT-LINE
004120             THRU BUILD-AND-DISPLAY-REPORT-LINE-EXIT
004130      ELSE
004140         PERFORM RENDER-NO-COMMON-MANAGER-LINE
004150             THRU RENDER-NO-COMMON-MANAGER-LINE-EXIT
004160      END-IF.
004170  PROCESS-ONE-PAIR-EXIT.
004180      EXIT.
004190 *
004200 * a combined path of one entry renders as "NAME (ID)" with no
004210 * arrows (REQUEST 0105); otherwise the employee-1 side joins
004220 * with "-> " up to the common manager, then " <- " down the
004230 * employee-2 side.
004240  BUILD-AND-DISPLAY-REPORT-LINE.
004250      MOVE SPACE                          TO WS-REPORT-LINE.
004260      MOVE 1                               TO WS-REPORT-LEN.
004270      MOVE 1                              TO WS-REPORT-PAIR-IDX.
004280      PERFORM RENDER-ONE-PATH-ENTRY
004290          THRU RENDER-ONE-PATH-ENTRY-EXIT
004300          UNTIL WS-REPORT-PAIR-IDX > PATH-C-TOTAL.
004310      DISPLAY WS-REPORT-LINE (1 : WS-REPORT-LEN - 1).
004320  BUILD-AND-DISPLAY-REPORT-LINE-EXIT.
004330      EXIT.
004340 *
004350 *    REQUEST 0348 - la coppia e' valida (entrambi i nomi hanno
004360 *    risolto su un EMP-ID reale) ma PATH-C-AREA e' vuota perche'
004370 *    PTHF001 non ha agganciato uno dei due al capo - si pescano
004380 *    nome e id direttamente da EMPLOYEE-TABLE-AREA coi due indici
004390 *    che PROCESS-ONE-PAIR ha gia' in mano, non c'e' nessun percorso
004400 *    da scorrere.
004410  RENDER-NO-COMMON-MANAGER-LINE.
004420      MOVE SPACE                          TO WS-REPORT-LINE.
004430      MOVE 1                              TO WS-REPORT-LEN.
004440      MOVE WS-PAIR-EMP1-IDX               TO WS-NOPATH-EMP-IDX.
004450      PERFORM BUILD-ONE-EMPLOYEE-PIECE THRU BUILD-ONE-EMPLOYEE-PIECE-EXIT.
004460      PERFORM APPEND-PIECE-TO-REPORT-LINE
004470          THRU APPEND-PIECE-TO-REPORT-LINE-EXIT.
004480      STRING ' NO COMMON MANAGER ON FILE WITH ' DELIMITED BY SIZE
004490             INTO WS-REPORT-LINE
004500             WITH POINTER WS-REPORT-LEN
004510      END-STRING.
004520      MOVE WS-PAIR-EMP2-IDX               TO WS-NOPATH-EMP-IDX.
004530      PERFORM BUILD-ONE-EMPLOYEE-PIECE THRU BUILD-ONE-EMPLOYEE-PIECE-EXIT.
004540      PERFORM APPEND-PIECE-TO-REPORT-LINE
004550          THRU APPEND-PIECE-TO-REPORT-LINE-EXIT.
004560      DISPLAY WS-REPORT-LINE (1 : WS-REPORT-LEN - 1).
004570  RENDER-NO-COMMON-MANAGER-LINE-EXIT.
004580      EXIT.
004590 *
004600 * WS-PIVOT-COUNT e' quante voci di PATH-C-AREA appartengono al
004610 * ramo del primo impiegato (comprese quante arrivano fino al
004620 * capo comune) - dopo quel punto le voci restanti sono il ramo
004630 * del secondo impiegato, e la freccia cambia direzione.
004640  RENDER-ONE-PATH-ENTRY.
004650      IF WS-REPORT-PAIR-IDX > 1
004660         IF WS-REPORT-PAIR-IDX > WS-PIVOT-COUNT
004670            PERFORM APPEND-TO-REPORT-LINE THRU APPEND-EXIT
004680         ELSE
004690            PERFORM APPEND-EMP1-ARROW THRU APPEND-EMP1-ARROW-EXIT
004700         END-IF
004710      END-IF.
004720      PERFORM BUILD-ONE-PIECE THRU BUILD-ONE-PIECE-EXIT.
004730      PERFORM APPEND-PIECE-TO-REPORT-LINE
004740          THRU APPEND-PIECE-TO-REPORT-LINE-EXIT.
004750      ADD 1                                TO WS-REPORT-PAIR-IDX.
004760  RENDER-ONE-PATH-ENTRY-EXIT.
004770      EXIT.
004780 *
004790 *    la freccia in avanti, usata solo mentre si scende lungo il
004800 *    ramo del primo impiegato verso il capo comune.
004810  APPEND-EMP1-ARROW.
004820      STRING '-> ' DELIMITED BY SIZE
004830             INTO WS-REPORT-LINE
004840             WITH POINTER WS-REPORT-LEN
004850      END-STRING.
004860  APPEND-EMP1-ARROW-EXIT.
004870      EXIT.
004880 *
004890 *    la freccia inversa, usata per il resto della riga una volta
004900 *    superato il capo comune - il confronto con WS-PIVOT-COUNT
004910 *    in RENDER-ONE-PATH-ENTRY decide quale delle due scrivere.
004920  APPEND-TO-REPORT-LINE.
004930      STRING ' <- ' DELIMITED BY SIZE
004940             INTO WS-REPORT-LINE
004950             WITH POINTER WS-REPORT-LEN
004960      END-STRING.
004970  APPEND-EXIT.
004980      EXIT.
004990 *
005000 * build one "NAME (ID)" piece - the name's trailing pad is
005010 * stripped by a backward scan, the id's leading pad by an
005020 * INSPECT TALLYING FOR LEADING SPACE.
005030 * WS-ID-DISPLAY e' un PIC -(9)9 proprio per avere il segno
005040 * meno gia' pronto davanti ai contract staff con id negativo
005050 * (REQUEST 0077 su PTHP001) - senza quel PICTURE il segno
005060 * andrebbe gestito a mano come per il resto del campo.
005070  BUILD-ONE-PIECE.
005080      MOVE WS-NAME-MAX-LEN                TO WS-NAME-LAST-POS.
005090      PERFORM STEP-NAME-LAST-POS THRU STEP-NAME-LAST-POS-EXIT
005100          UNTIL WS-NAME-LAST-POS = ZERO
005110          OR PATH-C-EMP-NAME (WS-REPORT-PAIR-IDX)
005120             (WS-NAME-LAST-POS : 1) NOT EQUAL SPACE.
005130      MOVE PATH-C-EMP-ID (WS-REPORT-PAIR-IDX) TO WS-ID-DISPLAY.
005140      MOVE ZERO                           TO WS-ID-LEAD-SPACES.
005150      INSPECT WS-ID-DISPLAY TALLYING WS-ID-LEAD-SPACES
005160          FOR LEADING SPACE.
005170      COMPUTE WS-ID-START-POS = WS-ID-LEAD-SPACES + 1.
005180      COMPUTE WS-ID-LEN = 10 - WS-ID-LEAD-SPACES.
005190      MOVE SPACE                          TO WS-ONE-EMPLOYEE-PIECE.
005200      STRING PATH-C-EMP-NAME (WS-REPORT-PAIR-IDX)
005210                 (1 : WS-NAME-LAST-POS) DELIMITED BY SIZE
005220             ' (' DELIMITED BY SIZE
005230             WS-ID-DISPLAY (WS-ID-START-POS : WS-ID-LEN)
005240                 DELIMITED BY SIZE
005250             ')' DELIMITED BY SIZE
005260             INTO WS-ONE-EMPLOYEE-PIECE
005270      END-STRING.
005280  BUILD-ONE-PIECE-EXIT.
005290      EXIT.
005300 *
005310  STEP-NAME-LAST-POS.
005320      SUBTRACT 1                          FROM WS-NAME-LAST-POS.
005330  STEP-NAME-LAST-POS-EXIT.
005340      EXIT.
005350 *
005360 *    stessa meccanica di BUILD-ONE-PIECE (stesso scan all'indietro
005370 *    per il nome, stesso INSPECT TALLYING per lo zero-suppress
005380 *    dell'id, STEP-NAME-LAST-POS condiviso) ma pescata su
005390 *    EMPLOYEE-TABLE-AREA via WS-NOPATH-EMP-IDX invece che su
005400 *    PATH-C-AREA via WS-REPORT-PAIR-IDX - serve a
005410 *    RENDER-NO-COMMON-MANAGER-LINE, dove non esiste nessuna riga di
005420 *    percorso da cui pescare nome e id.
005430  BUILD-ONE-EMPLOYEE-PIECE.
005440      MOVE WS-NAME-MAX-LEN                TO WS-NAME-LAST-POS.
005450      PERFORM STEP-NAME-LAST-POS THRU STEP-NAME-LAST-POS-EXIT
005460          UNTIL WS-NAME-LAST-POS = ZERO
005470          OR EMP-NAME (WS-NOPATH-EMP-IDX)
005480             (WS-NAME-LAST-POS : 1) NOT EQUAL SPACE.
005490      MOVE EMP-ID (WS-NOPATH-EMP-IDX)      TO WS-ID-DISPLAY.
005500      MOVE ZERO                           TO WS-ID-LEAD-SPACES.
005510      INSPECT WS-ID-DISPLAY TALLYING WS-ID-LEAD-SPACES
005520          FOR LEADING SPACE.
005530      COMPUTE WS-ID-START-POS = WS-ID-LEAD-SPACES + 1.
005540      COMPUTE WS-ID-LEN = 10 - WS-ID-LEAD-SPACES.
005550      MOVE SPACE                          TO WS-ONE-EMPLOYEE-PIECE.
005560      STRING EMP-NAME (WS-NOPATH-EMP-IDX)
005570                 (1 : WS-NAME-LAST-POS) DELIMITED BY SIZE
005580             ' (' DELIMITED BY SIZE
005590             WS-ID-DISPLAY (WS-ID-START-POS : WS-ID-LEN)
005600                 DELIMITED BY SIZE
005610             ')' DELIMITED BY SIZE
005620             INTO WS-ONE-EMPLOYEE-PIECE
005630      END-STRING.
005640  BUILD-ONE-EMPLOYEE-PIECE-EXIT.
005650      EXIT.
005660 *
005670 * STRING DELIMITED BY '  ' (due spazi) taglia WS-ONE-EMPLOYEE-PIECE
005680 * al primo doppio spazio, cioe' esattamente al padding lasciato
005690 * da BUILD-ONE-PIECE dopo la parentesi chiusa - un trucco vecchio
005700 * quanto il COBOL per evitare di ricalcolare la lunghezza reale.
005710  APPEND-PIECE-TO-REPORT-LINE.
005720      STRING WS-ONE-EMPLOYEE-PIECE DELIMITED BY '  '
005730             INTO WS-REPORT-LINE
005740             WITH POINTER WS-REPORT-LEN
005750      END-STRING.
005760  APPEND-PIECE-TO-REPORT-LINE-EXIT.
005770      EXIT.
005780 *
005790 * --- RUNTIME ERRORS ---
005800 * le quattro CALL di questo programma non dovrebbero mai finire
005810 * in eccezione durante un run normale - se succede e' quasi
005820 * sempre un programma non linkeditato insieme al load module,
005830 * non un problema con i dati in ingresso.
005840  RAISE-PARSE-CALL-ERROR.
005850      MOVE 5                              TO MR-RESULT.
005860      MOVE 'CALL TO PTHP001 RAISED AN EXCEPTION' TO MR-DESCRIPTION.
005870      MOVE ORGCHART-REC (1:50)             TO MR-POSITION.
005880 *
005890 *    capita solo alla CALL verso l'albero intero, non riga per
005900 *    riga - MR-POSITION resta vuoto perche' non esiste una
005910 *    singola riga dell'organigramma da indicare come sospetta.
005920  RAISE-HIERARCHY-CALL-ERROR.
005930      MOVE 6                              TO MR-RESULT.
005940      MOVE 'CALL TO PTHH001 RAISED AN EXCEPTION' TO MR-DESCRIPTION.
005950      MOVE SPACE                           TO MR-POSITION.
005960 *
005970 *    coperta sia da RESOLVE-EMPLOYEE-1 che da RESOLVE-EMPLOYEE-2 -
005980 *    un solo paragrafo di errore basta perche' MR-DESCRIPTION
005990 *    non deve distinguere quale dei due nomi stava risolvendo.
006000  RAISE-NORMALIZE-CALL-ERROR.
006010      MOVE 7                              TO MR-RESULT.
006020      MOVE 'CALL TO PTHN001 RAISED AN EXCEPTION' TO MR-DESCRIPTION.
006030      MOVE SPACE                           TO MR-POSITION.
006040 *
006050 *    WS-PAIR-EMP1-IDX-X/WS-PAIR-EMP2-IDX-X portano gli indici di
006060 *    entrambi gli impiegati della coppia dentro EMPLOYEE-TABLE-AREA
006070 *    - da soli basterebbero a ritrovare la riga guasta, ma accanto
006080 *    ci mettiamo anche l'EMP-ID vero e proprio del primo (via
006090 *    WS-ID-DISPLAY-X) cosi' chi legge il DISPLAY non deve aprire
006100 *    EMPLOYEE-TABLE-AREA per tradurre almeno uno dei due indici.
006110  RAISE-PATHFIND-CALL-ERROR.
006120      MOVE 8                              TO MR-RESULT.
006130      MOVE 'CALL TO PTHF001 RAISED AN EXCEPTION' TO MR-DESCRIPTION.
006140      MOVE WS-PAIR-EMP1-IDX-X              TO MR-POSITION (1:4).
006150      MOVE EMP-ID (WS-PAIR-EMP1-IDX)       TO WS-ID-DISPLAY.
006160      MOVE WS-ID-DISPLAY-X                 TO MR-POSITION (6:10).
006170      MOVE WS-PAIR-EMP2-IDX-X              TO MR-POSITION (17:4).

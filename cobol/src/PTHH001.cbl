000010 CBL OPT(2)
000020  IDENTIFICATION DIVISION.
000030  PROGRAM-ID.  PTHH001 RECURSIVE.
000040  AUTHOR.      CALABRESE.
000050  INSTALLATION. PERSONNEL SYSTEMS.
000060  DATE-WRITTEN. 03/28/88.
000070  DATE-COMPILED.
000080  SECURITY.    UNCLASSIFIED.
000090 *-----------------------------------------------------------------
000100 * PTHH001
000110 * **++ costruisce l'albero di gestione a partire dalla tabella
000120 * EMPLOYEE-LIST gia' caricata - trova il capo (il dipendente che
000130 * e' manager di se stesso) e poi si richiama ricorsivamente una
000140 * volta per ciascun sottoposto diretto, con la stessa tecnica di
000150 * self-CALL ricorsiva che questo shop usa per scendere un livello
000160 * alla volta in qualunque struttura annidata.
000170 *-----------------------------------------------------------------
000180 *-----------------------------------------------------------------
000190 * CHANGE LOG
000200 *-----------------------------------------------------------------
000210 * 03/28/88  RAC  0000  INITIAL VERSION.
000220 * 04/02/88  RAC  0042  REJECT THE RUN WHEN MORE THAN ONE CHIEF IS
000230 * 04/02/88  RAC  0042  FOUND - LIST EVERY CHIEF NAME IN MR-DESC.
000240 * 09/19/89  RAC  0078  SELF-CALL NOW CARRIES THE PARENT NODE
000250 * 09/19/89  RAC  0078  INDEX SO THE TREE CAN BE WALKED UPWARD
000260 * 09/19/89  RAC  0078  LATER WITHOUT A SEPARATE STACK.
000270 * 02/11/91  DJT  0104  EMPTY EMPLOYEE TABLE NOW RETURNS AN EMPTY
000280 * 02/11/91  DJT  0104  HIERARCHY INSTEAD OF ABENDING.
000290 * 01/08/99  KLH  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
000300 * 01/08/99  KLH  0244  PROGRAM. NO CHANGE REQUIRED.
000310 * 08/14/03  MBS  0311  CAP THE CHIEF-NAME ERROR LIST AT 5 NAMES -
000320 * 08/14/03  MBS  0311  MR-DESCRIPTION IS ONLY 60 BYTES WIDE.
000330 * 06/02/11  PDQ  0355  MOVED THE BUILD COUNTERS AND THE CHIEF
000340 * 06/02/11  PDQ  0355  SEARCH AREA OUT OF WORKING-STORAGE AND
000350 * 06/02/11  PDQ  0355  INTO LOCAL-STORAGE - A NESTED SELF-CALL
000360 * 06/02/11  PDQ  0355  WAS STEPPING ON ITS PARENT'S WS-EMP-IDX
000370 * 06/02/11  PDQ  0355  AND DROPPING REPORTS OFF THE TREE.
000380 * 09/14/11  PDQ  0356  CHIEF TEST NOW READS THE EMP-IS-CHIEF FLAG
000390 * 09/14/11  PDQ  0356  PTHP001 ALREADY SET AT PARSE TIME, INSTEAD
000400 * 09/14/11  PDQ  0356  OF RE-COMPARING ID TO MGR-ID HERE TOO.
000410 * 02/03/12  PDQ  0315  SKIP A REPORT ROW ALREADY MARKED
000420 * 02/03/12  PDQ  0315  EMP-IS-ATTACHED - A BAD TAPE CAN PUT ONE
000430 * 02/03/12  PDQ  0315  EMPLOYEE UNDER TWO MANAGERS, AND WITHOUT
000440 * 02/03/12  PDQ  0315  THIS CHECK THE SECOND ONE'S SCAN WOULD
000450 * 02/03/12  PDQ  0315  SELF-CALL A NODE ALREADY ON THE TREE.
000460 * 05/20/13  MBS  0350  RAISE-MULTIPLE-CHIEFS-ERROR NOW ALSO PUTS
000470 * 05/20/13  MBS  0350  THE FIRST CHIEF'S EMP-ID IN MR-POSITION.
000480 *-----------------------------------------------------------------
000490  ENVIRONMENT DIVISION.
000500 *
000510  CONFIGURATION SECTION.
000520  SOURCE-COMPUTER.    IBM-370.
000530  OBJECT-COMPUTER.    IBM-370.
000540  SPECIAL-NAMES.
000550      CLASS DIGIT-VALID IS '0' THRU '9'.
000560 *
000570  INPUT-OUTPUT SECTION.
000580  FILE-CONTROL.
000590 **
000600  DATA DIVISION.
000610 **
000620  FILE SECTION.
000630 **
000640  WORKING-STORAGE SECTION.
000650 *
000660  77  WS-CHIEF-LIMIT                    PIC 9(3) COMP VALUE 5.
000670 *
000680 * self-CALL target kept as a name, not a literal, the way this
000690 * shop always wires up a recursive CALL.
000700  01  WK-LITERALS.
000710      03  PGM-NAME                      PIC X(8) VALUE 'PTHH001'.
000720 *
000730 *
000740 * every counter below is reloaded fresh on each activation of
000750 * this program - LOCAL-STORAGE, not WORKING-STORAGE, because a
000760 * self-CALL made from inside ATTACH-NODE-AND-RECURSE is still a
000770 * live, suspended activation of the very same counters.
000780  LOCAL-STORAGE SECTION.
000790 *
000800  01  WS-CHIEF-SEARCH-AREA.
000810      03  WS-CHIEF-COUNT                PIC 9(3) COMP VALUE ZERO.
000820      03  WS-CHIEF-EMP-IDX              PIC 9(9) COMP VALUE ZERO.
000830      03  WS-CHIEF-NAMES-AREA.
000840          05  WS-CHIEF-NAME-SLOT OCCURS 5 TIMES PIC X(12).
000850      03  WS-CHIEF-NAMES-FLAT REDEFINES WS-CHIEF-NAMES-AREA
000860                                    PIC X(60).
000870      03  WS-CHIEF-SLOT-IDX             PIC 9(3) COMP VALUE ZERO.
000880      03  FILLER                        PIC X(05)     VALUE SPACE.
000890 *
000900  01  WS-BUILD-AREA.
000910      03  WS-EMP-IDX                    PIC 9(9) COMP VALUE ZERO.
000920      03  WS-MGR-ROW-ID                 PIC S9(9)     VALUE ZERO.
000930      03  WS-MGR-ROW-ID-X REDEFINES WS-MGR-ROW-ID
000940                                    PIC X(9).
000950      03  WS-NEW-NODE-IDX               PIC 9(9) COMP VALUE ZERO.
000960      03  WS-NEW-NODE-IDX-X REDEFINES WS-NEW-NODE-IDX
000970                                    PIC X(4).
000980      03  WS-REPORT-EMP-IDX             PIC 9(9) COMP VALUE ZERO.
000990      03  FILLER                        PIC X(05)     VALUE SPACE.
001000 *
001010 **
001020  LINKAGE SECTION.
001030  COPY PTHMEMP.
001040  COPY PTHMHIR.
001050  01  LS-CURRENT-EMP-IDX            PIC 9(9) COMP.
001060  01  LS-PARENT-NODE-IDX            PIC 9(9) COMP.
001070  COPY PTHMCR.
001080 *
001090 *-----------------------------------------------------------------
001100 * PROCEDURE DIVISION
001110 * la prima attivazione (quella lanciata da PTHM001) arriva sempre
001120 * con LS-CURRENT-EMP-IDX e LS-PARENT-NODE-IDX entrambi a ZERO -
001130 * e' il segnale "sei la radice, trova tu il capo". Ogni attivazione
001140 * successiva e' invece un self-CALL fatto da questo stesso
001150 * programma (vedi RECURSIVE-CALL-FOR-EACH-REPORT) e arriva gia'
001160 * con l'indice del dipendente da agganciare e l'indice del nodo
001170 * padre a cui agganciarlo - non deve piu' cercare il capo.
001180 *-----------------------------------------------------------------
001190  PROCEDURE DIVISION USING EMPLOYEE-TABLE-AREA
001200                           HIERARCHY-TABLE-AREA
001210                           LS-CURRENT-EMP-IDX
001220                           LS-PARENT-NODE-IDX
001230                           MR.
001240 *
001250  BEGIN.
001260      MOVE ZERO                         TO MR-RESULT.
001270      MOVE SPACE                        TO MR-DESCRIPTION
001280                                           MR-POSITION.
001290 * il test "entrambi ZERO" e' l'unico modo che questa attivazione
001300 * ha di sapere di essere la radice - un self-CALL non manda mai
001310 * ZERO/ZERO, perche' passa sempre un vero LS-PARENT-NODE-IDX.
001320      IF LS-PARENT-NODE-IDX EQUAL ZERO
001330         AND LS-CURRENT-EMP-IDX EQUAL ZERO
001340         IF EMPLOYEE-TOTAL EQUAL ZERO
001350            MOVE ZERO                   TO HIERARCHY-TOTAL
001360            GOBACK
001370         END-IF
001380         PERFORM FIND-CHIEF-RECORD THRU FIND-CHIEF-RECORD-EXIT
001390         IF MR-RESULT NOT EQUAL ZERO
001400            GOBACK
001410         END-IF
001420         IF WS-CHIEF-COUNT EQUAL ZERO
001430            MOVE ZERO                   TO HIERARCHY-TOTAL
001440            GOBACK
001450         END-IF
001460         MOVE WS-CHIEF-EMP-IDX           TO LS-CURRENT-EMP-IDX
001470      END-IF.
001480 * a questo punto, radice o no, LS-CURRENT-EMP-IDX e' sempre un
001490 * dipendente valido da agganciare all'albero - il ramo sopra ha
001500 * gia' fatto uscire il programma per ogni caso che non lo e'.
001510      PERFORM ATTACH-NODE-AND-RECURSE THRU ATTACH-NODE-AND-RECURSE-EXIT.
001520      GOBACK.
001530 *
001540 * a chief is any row whose own id equals its own manager id -
001550 * the run requires exactly one. More than one is fatal and
001560 * names up to 5 of the offenders in MR-DESCRIPTION (REQUEST
001570 * 0042 / 0311).
001580 * c'e' sempre e solo UN capo nell'intero ORGCHART - se la
001590 * scansione ne trova piu' di uno, FIND-CHIEF-RECORD non sceglie
001600 * per noi quale sia quello giusto, si limita a rifiutare tutto
001610 * il run e a elencare i nomi sospetti, cosi' che chi gestisce i
001620 * dati sorgente possa correggerli prima del prossimo giro batch.
001630  FIND-CHIEF-RECORD.
001640      MOVE ZERO                         TO WS-CHIEF-COUNT
001650                                           WS-CHIEF-EMP-IDX
001660                                           WS-CHIEF-SLOT-IDX.
001670      MOVE SPACE                        TO WS-CHIEF-NAMES-FLAT.
001680      MOVE 1                            TO WS-EMP-IDX.
001690      PERFORM CHECK-ONE-CHIEF-CANDIDATE
001700          THRU CHECK-ONE-CHIEF-CANDIDATE-EXIT
001710          UNTIL WS-EMP-IDX > EMPLOYEE-TOTAL.
001720      IF WS-CHIEF-COUNT > 1
001730         PERFORM RAISE-MULTIPLE-CHIEFS-ERROR
001740      END-IF.
001750  FIND-CHIEF-RECORD-EXIT.
001760      EXIT.
001770 *
001780 * REQUEST 0356 - si legge il flag EMP-IS-CHIEF che PTHP001 ha
001790 * gia' acceso in fase di parsing (ID = MGR-ID sulla riga sorgente),
001800 * invece di ripetere qui il confronto EMP-ID / EMP-MANAGER-ID; un
001810 * solo punto del sistema decide chi e' capo, non due.
001820  CHECK-ONE-CHIEF-CANDIDATE.
001830      IF EMP-IS-CHIEF (WS-EMP-IDX)
001840         ADD 1                          TO WS-CHIEF-COUNT
001850         IF WS-CHIEF-COUNT EQUAL 1
001860            MOVE WS-EMP-IDX              TO WS-CHIEF-EMP-IDX
001870         END-IF
001880         IF WS-CHIEF-SLOT-IDX < WS-CHIEF-LIMIT
001890            ADD 1                        TO WS-CHIEF-SLOT-IDX
001900            MOVE EMP-NAME (WS-EMP-IDX) (1:12) TO
001910                             WS-CHIEF-NAME-SLOT (WS-CHIEF-SLOT-IDX)
001920         END-IF
001930      END-IF.
001940      ADD 1                             TO WS-EMP-IDX.
001950  CHECK-ONE-CHIEF-CANDIDATE-EXIT.
001960      EXIT.
001970 *
001980 * attach LS-CURRENT-EMP-IDX as a new HIERARCHY-NODE hanging off
001990 * LS-PARENT-NODE-IDX, then self-CALL PTHH001 once per direct
002000 * report so each one attaches itself the same way.
002010 * HIERARCHY-TOTAL cresce di uno ad ogni attivazione che arriva a
002020 * questo punto, radice compresa - e' il contatore condiviso da
002030 * tutte le copie impilate di questa stessa ricorsione, non una
002040 * variabile locale, perche' vive in HIERARCHY-TABLE-AREA passata
002050 * per riferimento e non in LOCAL-STORAGE.
002060  ATTACH-NODE-AND-RECURSE.
002070      ADD 1                             TO HIERARCHY-TOTAL.
002080      SET HIER-IDX                      TO HIERARCHY-TOTAL.
002090      MOVE LS-CURRENT-EMP-IDX           TO NODE-EMP-IDX (HIER-IDX).
002100      MOVE LS-PARENT-NODE-IDX   TO NODE-PARENT-NODE-IDX (HIER-IDX).
002110 * NODE-PARENT-NODE-IDX a ZERO e' quello che PTHF001 riconosce
002120 * come "sono arrivato alla radice" quando risale l'albero nodo
002130 * per nodo - per questo solo il nodo radice puo' portare ZERO qui.
002140      IF LS-PARENT-NODE-IDX EQUAL ZERO
002150         SET NODE-IS-ROOT (HIER-IDX)     TO TRUE
002160         MOVE HIERARCHY-TOTAL            TO ROOT-NODE-IDX
002170      ELSE
002180         SET NODE-IS-NOT-ROOT (HIER-IDX) TO TRUE
002190      END-IF.
002200      MOVE HIERARCHY-TOTAL              TO WS-NEW-NODE-IDX.
002210 * EMP-IS-ATTACHED si accende qui, non prima - e' il segno che
002220 * questo dipendente ha ormai un nodo sull'albero, e serve a
002230 * RECURSIVE-CALL-FOR-EACH-REPORT (REQUEST 0315) per non agganciarlo
002240 * una seconda volta se una riga sorgente corrotta lo elenca sotto
002250 * due manager diversi.
002260      SET EMP-IS-ATTACHED (LS-CURRENT-EMP-IDX) TO TRUE.
002270      MOVE EMP-ID (LS-CURRENT-EMP-IDX)  TO WS-MGR-ROW-ID.
002280      MOVE 1                            TO WS-EMP-IDX.
002290      PERFORM RECURSIVE-CALL-FOR-EACH-REPORT
002300          THRU RECURSIVE-CALL-FOR-EACH-REPORT-EXIT
002310          UNTIL WS-EMP-IDX > EMPLOYEE-TOTAL.
002320  ATTACH-NODE-AND-RECURSE-EXIT.
002330      EXIT.
002340 *
002350 * a row is skipped once EMP-IS-ATTACHED is set (REQUEST 0315) - a
002360 * bad tape can put the same employee under two managers, and
002370 * without this guard the second manager's scan would self-CALL a
002380 * node that is already hanging off the tree, looping forever.
002390 * il confronto WS-MGR-ROW-ID e' sull'ID del manager corrente gia'
002400 * letto come DISPLAY con segno - WS-MGR-ROW-ID-X ne da' solo la
002410 * vista a 9 byte che RAISE-RECURSIVE-CALL-ERROR scrive in
002420 * MR-POSITION accanto al nodo, non entra in questo confronto.
002430  RECURSIVE-CALL-FOR-EACH-REPORT.
002440      IF EMP-MANAGER-ID (WS-EMP-IDX) EQUAL WS-MGR-ROW-ID
002450         AND EMP-ID (WS-EMP-IDX) NOT EQUAL WS-MGR-ROW-ID
002460         AND EMP-IS-NOT-ATTACHED (WS-EMP-IDX)
002470         MOVE WS-EMP-IDX                TO WS-REPORT-EMP-IDX
002480         CALL PGM-NAME USING EMPLOYEE-TABLE-AREA
002490                              HIERARCHY-TABLE-AREA
002500                              WS-REPORT-EMP-IDX
002510                              WS-NEW-NODE-IDX
002520                              MR
002530              ON EXCEPTION PERFORM RAISE-RECURSIVE-CALL-ERROR
002540         END-CALL
002550      END-IF.
002560      ADD 1                             TO WS-EMP-IDX.
002570  RECURSIVE-CALL-FOR-EACH-REPORT-EXIT.
002580      EXIT.
002590 *
002600 * --- INPUT ERRORS ---
002610 * unico errore non-ricorsivo del programma - si scatena solo alla
002620 * prima attivazione (radice), mentre scansiona l'intera
002630 * EMPLOYEE-TABLE-AREA in cerca del capo.
002640  RAISE-MULTIPLE-CHIEFS-ERROR.
002650      MOVE 3                            TO MR-RESULT.
002660      STRING 'MULTIPLE CHIEFS ON ORGCHART - '
002670             WS-CHIEF-NAMES-FLAT DELIMITED BY SIZE
002680             INTO MR-DESCRIPTION
002690      END-STRING.
002700 *    MR-DESCRIPTION gia' porta i primi nomi - MR-POSITION aggiunge
002710 *    l'EMP-ID grezzo (EMP-ID-X) del primo capo trovato, cosi' chi
002720 *    corregge il file sa subito anche quale riga guardare.
002730      MOVE SPACE                        TO MR-POSITION.
002740      MOVE EMP-ID-X (WS-CHIEF-EMP-IDX)  TO MR-POSITION (1:9).
002750 *
002760 * --- RUNTIME ERRORS ---
002770 * una ON EXCEPTION sul self-CALL e' l'unico modo che questa
002780 * attivazione ha di accorgersi che una copia piu' profonda della
002790 * ricorsione e' andata in errore - MR-POSITION riporta l'indice del
002800 * nodo che stava per essere agganciato quando la chiamata e' saltata,
002810 * seguito dall'ID del manager sotto cui si stava agganciando, cosi'
002820 * chi legge il DISPLAY non deve risalire l'albero per ritrovarlo.
002830  RAISE-RECURSIVE-CALL-ERROR.
002840      MOVE 4                            TO MR-RESULT.
002850      MOVE 'RECURSIVE CALL TO PTHH001 RAISED AN EXCEPTION'
002860                                        TO MR-DESCRIPTION.
002870      MOVE WS-NEW-NODE-IDX-X            TO MR-POSITION (1:4).
002880      MOVE WS-MGR-ROW-ID-X              TO MR-POSITION (6:9).

000010 CBL OPT(2)
000020  IDENTIFICATION DIVISION.
000030  PROGRAM-ID.  PTHP001.
000040  AUTHOR.      CALABRESE.
000050  INSTALLATION. PERSONNEL SYSTEMS.
000060  DATE-WRITTEN. 03/14/88.
000070  DATE-COMPILED.
000080  SECURITY.    UNCLASSIFIED.
000090 *-----------------------------------------------------------------
000100 * PTHP001
000110 * **++ parser per una riga del file ORGCHART (organigramma)
000120 *-----------------------------------------------------------------
000130 *-----------------------------------------------------------------
000140 * CHANGE LOG
000150 *-----------------------------------------------------------------
000160 * 03/14/88  RAC  0000  INITIAL VERSION FOR PERSONNEL HIERARCHY
000170 * 03/14/88  RAC  0000  RUN.
000180 * 04/02/88  RAC  0041  REJECT LINES MISSING THE 4TH '|' DELIMITER.
000190 * 09/19/89  RAC  0077  ALLOW SIGNED (NEGATIVE) EMPLOYEE/MANAGER
000200 * 09/19/89  RAC  0077  IDS - PERSONNEL DEPT NOW ASSIGNS SOME
000210 * 09/19/89  RAC  0077  CONTRACT STAFF IDS AS NEGATIVE NUMBERS.
000220 * 02/11/91  DJT  0103  CALL PTHN001 TO NORMALIZE NAME AT PARSE
000230 * 02/11/91  DJT  0103  TIME SO LOOKUP COMPARES ARE CHEAPER LATER.
000240 * 06/30/93  DJT  0158  RAISE MALFORMED-LINE ABORT WHEN NAME FIELD
000250 * 06/30/93  DJT  0158  IS BLANK AFTER STRIP - OPS HAD BAD TAPE.
000260 * 11/21/95  KLH  0201  WIDEN EMPLOYEE-NAME SCRATCH AREA FOR THE
000270 * 11/21/95  KLH  0201  NEW 60-BYTE NAME FIELD (WAS 30).
000280 * 01/08/99  KLH  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
000290 * 01/08/99  KLH  0244  PROGRAM. NO CHANGE REQUIRED.
000300 * 07/17/02  MBS  0290  REUSE TRIM WORK AREA FOR ALL THREE FIELDS
000310 * 07/17/02  MBS  0290  INSTEAD OF THREE SEPARATE SCANS.
000320 * 11/02/05  MBS  0349  MR-POSITION ON A MALFORMED LINE NOW ALSO
000330 * 11/02/05  MBS  0349  CARRIES THE RAW INTEGER ACCUMULATOR BYTES.
000340 *-----------------------------------------------------------------
000350  ENVIRONMENT DIVISION.
000360 *
000370  CONFIGURATION SECTION.
000380  SOURCE-COMPUTER.    IBM-370.
000390  OBJECT-COMPUTER.    IBM-370.
000400  SPECIAL-NAMES.
000410      CLASS DIGIT-VALID    IS '0' THRU '9'
000420      CLASS NAME-CHAR-VALID IS 'A' THRU 'Z', 'a' THRU 'z',
000430                               '0' THRU '9', '_', ' ', '-'.
000440 *
000450  INPUT-OUTPUT SECTION.
000460  FILE-CONTROL.
000470 **
000480  DATA DIVISION.
000490 **
000500  FILE SECTION.
000510 **
000520  WORKING-STORAGE SECTION.
000530 *
000540  77  WS-FIELD-MAX-LEN          PIC 9(3) COMP VALUE 80.
000550 *
000560  01  WK-LITERALS.
000570      03  CC-PIPE                   PIC X(1)  VALUE '|'.
000580      03  CC-PLUS                   PIC X(1)  VALUE '+'.
000590      03  CC-MINUS                  PIC X(1)  VALUE '-'.
000600      03  CC-NORMALIZE-PGM          PIC X(8)  VALUE 'PTHN001'.
000610 *
000620  01  WS-TRIM-WORK-AREA.
000630      03  WS-TRIM-FIELD             PIC X(80)     VALUE SPACE.
000640      03  WS-TRIM-FIRST-POS         PIC 9(3) COMP VALUE ZERO.
000650      03  WS-TRIM-LAST-POS          PIC 9(3) COMP VALUE ZERO.
000660      03  WS-TRIM-LEN               PIC 9(3) COMP VALUE ZERO.
000670      03  WS-TRIM-FIELD-BYTES REDEFINES WS-TRIM-FIELD.
000680          05  WS-TRIM-FIELD-CHAR OCCURS 80 TIMES PIC X(1).
000690      03  FILLER                    PIC X(05)     VALUE SPACE.
000700 *
000710  01  WS-LINE-WORK-AREA.
000720      03  WS-TRIMMED-LINE           PIC X(80)     VALUE SPACE.
000730      03  WS-LINE-LEN               PIC 9(3) COMP VALUE ZERO.
000740      03  WS-LINE-BYTES REDEFINES WS-TRIMMED-LINE.
000750          05  WS-LINE-CHAR OCCURS 80 TIMES PIC X(1).
000760      03  WS-PIPE-COUNT             PIC 9(3) COMP VALUE ZERO.
000770      03  WS-SCAN-POS               PIC 9(3) COMP VALUE ZERO.
000780      03  FILLER                    PIC X(05)     VALUE SPACE.
000790 *
000800  01  WS-SEGMENT-AREA.
000810      03  WS-SEG0                   PIC X(80)     VALUE SPACE.
000820      03  WS-SEG-ID                 PIC X(80)     VALUE SPACE.
000830      03  WS-SEG-NAME               PIC X(80)     VALUE SPACE.
000840      03  WS-SEG-MGR                PIC X(80)     VALUE SPACE.
000850      03  WS-SEG4                   PIC X(80)     VALUE SPACE.
000860      03  FILLER                    PIC X(05)     VALUE SPACE.
000870 *
000880  01  WS-INTEGER-CONV-AREA.
000890      03  WS-INT-SIGN               PIC X(1)      VALUE '+'.
000900      03  WS-INT-DIGIT-COUNT        PIC 9(3) COMP VALUE ZERO.
000910      03  WS-INT-VALUE              PIC S9(9) COMP VALUE ZERO.
000920      03  WS-INT-VALUE-X REDEFINES WS-INT-VALUE
000930                                    PIC X(4).
000940      03  WS-INT-POS                PIC 9(3) COMP VALUE ZERO.
000950      03  WS-INT-CHAR-POS           PIC 9(3) COMP VALUE ZERO.
000960      03  WS-INT-DIGIT-DISPLAY      PIC 9(1)      VALUE ZERO.
000970      03  WS-INT-VALID-SWITCH       PIC X(1)      VALUE '1'.
000980          88  WS-INT-IS-VALID            VALUE '1'.
000990          88  WS-INT-IS-NOT-VALID        VALUE '0'.
001000      03  FILLER                    PIC X(05)     VALUE SPACE.
001010 *
001020  01  WS-NEW-ENTRY-AREA.
001030      03  WS-NEW-ENTRY-IDX          PIC 9(9) COMP VALUE ZERO.
001040      03  WS-PARSED-EMP-ID          PIC S9(9)     VALUE ZERO.
001050      03  WS-PARSED-EMP-NAME        PIC X(60)     VALUE SPACE.
001060      03  WS-PARSED-MGR-ID          PIC S9(9)     VALUE ZERO.
001070      03  FILLER                    PIC X(04)     VALUE SPACE.
001080 *
001090  COPY PTHMMAT.
001100 *
001110  COPY PTHMCSW.
001120 *
001130  LOCAL-STORAGE SECTION.
001140  01  LS-CALL-AREA.
001150      03  LS-NAME-IN                PIC X(60)     VALUE SPACE.
001160      03  LS-NAME-OUT               PIC X(60)     VALUE SPACE.
001170      03  FILLER                    PIC X(05)     VALUE SPACE.
001180 *
001190 **
001200  LINKAGE SECTION.
001210  01  LS-RAW-LINE                   PIC X(80).
001220  COPY PTHMEMP.
001230  COPY PTHMCR.
001240 *
001250  PROCEDURE DIVISION USING LS-RAW-LINE
001260                           EMPLOYEE-TABLE-AREA
001270                           MR.
001280 *
001290 * **++ punto di ingresso - parsa una riga dell'ORGCHART e, se e'
001300 * valida, aggiunge una nuova EMPLOYEE-ENTRY alla tabella in
001310 * EMPLOYEE-TABLE-AREA; MR-RESULT torna diverso da zero e il
001320 * GOBACK avviene subito al primo controllo che fallisce, senza
001330 * proseguire con gli step successivi. Ogni riga sorgente viene
001340 * letta una volta sola, qui dentro - non c'e' retry, una riga
001350 * malformata resta scartata e lo segnala solo l'MR-RESULT al
001360 * chiamante (PTHM001), che decide se fermare tutto il batch o solo
001370 * saltare quella riga.
001380  BEGIN.
001390      MOVE ZERO                         TO MR-RESULT.
001400      MOVE SPACE                        TO MR-DESCRIPTION
001410                                           MR-POSITION.
001420 *    il record arriva gia' letto da PTHM001 (o da chi fa da
001430 *    driver) in LS-RAW-LINE - ottanta colonne fisse, cosi' come
001440 *    arrivano dal file ORGCHART, commento escluso.
001450      PERFORM TRIM-RAW-LINE THRU TRIM-RAW-LINE-EXIT.
001460      PERFORM VALIDATE-LINE-SHAPE THRU VALIDATE-LINE-SHAPE-EXIT.
001470      IF MR-RESULT NOT EQUAL ZERO
001480         GOBACK
001490      END-IF.
001500      PERFORM SPLIT-LINE-FIELDS THRU SPLIT-LINE-FIELDS-EXIT.
001510      PERFORM VALIDATE-ID-FIELD THRU VALIDATE-ID-FIELD-EXIT.
001520      IF MR-RESULT NOT EQUAL ZERO
001530         GOBACK
001540      END-IF.
001550      PERFORM VALIDATE-NAME-FIELD THRU VALIDATE-NAME-FIELD-EXIT.
001560      IF MR-RESULT NOT EQUAL ZERO
001570         GOBACK
001580      END-IF.
001590      PERFORM VALIDATE-MANAGER-FIELD
001600          THRU VALIDATE-MANAGER-FIELD-EXIT.
001610      IF MR-RESULT NOT EQUAL ZERO
001620         GOBACK
001630      END-IF.
001640 *    solo a questo punto, con tutti e tre i campi validi, la
001650 *    riga viene davvero aggiunta alla tabella - nessuna entry
001660 *    parziale o a meta' finisce mai in EMPLOYEE-TABLE-AREA.
001670      PERFORM APPEND-EMPLOYEE-ENTRY THRU APPEND-EMPLOYEE-ENTRY-EXIT.
001680      GOBACK.
001690 *
001700 * strip leading/trailing blanks off the whole input record -
001710 * internal blanks (inside the name field) are left untouched.
001720  TRIM-RAW-LINE.
001730 *    WS-TRIM-FIELD e WS-TRIMMED-LINE sono due aree distinte
001740 *    anche se finiscono per portare lo stesso contenuto - la
001750 *    prima e' l'area generica di lavoro usata da tutti i campi,
001760 *    la seconda e' dedicata alla riga intera.
001770      MOVE LS-RAW-LINE                  TO WS-TRIM-FIELD.
001780      PERFORM FIND-TRIM-BOUNDS THRU FIND-TRIM-BOUNDS-EXIT.
001790      MOVE SPACE                        TO WS-TRIMMED-LINE.
001800      IF WS-TRIM-LEN > ZERO
001810         MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-POS : WS-TRIM-LEN)
001820                                        TO WS-TRIMMED-LINE
001830      END-IF.
001840      MOVE WS-TRIM-LEN                  TO WS-LINE-LEN.
001850  TRIM-RAW-LINE-EXIT.
001860      EXIT.
001870 *
001880 * a line must open and close with '|' and carry exactly the 4
001890 * delimiters the ORGCHART layout expects - anything else is a
001900 * malformed line and aborts the run (REQUEST 0041).
001910 * una riga tutta spazi (WS-LINE-LEN zero dopo il trim) e' anche
001920 * lei malformata - non e' una riga valida da saltare in
001930 * silenzio, e' un segnale che il file di input e' rovinato.
001940  VALIDATE-LINE-SHAPE.
001950      MOVE ZERO                         TO WS-PIPE-COUNT.
001960      IF WS-LINE-LEN = ZERO
001970         PERFORM RAISE-MALFORMED-LINE-ERROR
001980         GO TO VALIDATE-LINE-SHAPE-EXIT
001990      END-IF.
002000      IF WS-LINE-CHAR (1) NOT EQUAL CC-PIPE
002010         OR WS-LINE-CHAR (WS-LINE-LEN) NOT EQUAL CC-PIPE
002020         PERFORM RAISE-MALFORMED-LINE-ERROR
002030         GO TO VALIDATE-LINE-SHAPE-EXIT
002040      END-IF.
002050      MOVE 1                            TO WS-SCAN-POS.
002060      PERFORM COUNT-ONE-PIPE THRU COUNT-ONE-PIPE-EXIT
002070          UNTIL WS-SCAN-POS > WS-LINE-LEN.
002080      IF WS-PIPE-COUNT NOT EQUAL 4
002090         PERFORM RAISE-MALFORMED-LINE-ERROR
002100      END-IF.
002110  VALIDATE-LINE-SHAPE-EXIT.
002120      EXIT.
002130 *
002140 * conta semplicemente i pipe carattere per carattere - niente
002150 * di piu' furbo di cosi', ma la riga e' al massimo 80 byte
002160 * quindi il costo e' irrilevante.
002170  COUNT-ONE-PIPE.
002180      IF WS-LINE-CHAR (WS-SCAN-POS) EQUAL CC-PIPE
002190         ADD 1                          TO WS-PIPE-COUNT
002200      END-IF.
002210      ADD 1                             TO WS-SCAN-POS.
002220  COUNT-ONE-PIPE-EXIT.
002230      EXIT.
002240 *
002250 * split on '|' into 5 pieces - empty before the 1st, id,
002260 * name, manager, empty after the 4th (the 4 delimiters already
002270 * verified by VALIDATE-LINE-SHAPE).
002280  SPLIT-LINE-FIELDS.
002290 *    UNSTRING con DELIMITED BY senza ALL conta i delimitatori
002300 *    uno per uno - due pipe consecutivi producono un segmento
002310 *    vuoto in mezzo, che e' esattamente il comportamento voluto
002320 *    per un campo manager lasciato in bianco.
002330      UNSTRING WS-TRIMMED-LINE (1 : WS-LINE-LEN)
002340          DELIMITED BY CC-PIPE
002350          INTO WS-SEG0 WS-SEG-ID WS-SEG-NAME WS-SEG-MGR WS-SEG4
002360      END-UNSTRING.
002370  SPLIT-LINE-FIELDS-EXIT.
002380      EXIT.
002390 *
002400 * WS-SEG0 e WS-SEG4 non servono a nessuno - sono solo cio' che
002410 * resta prima del primo pipe e dopo l'ultimo, che per costruzione
002420 * deve essere sempre vuoto una volta passato VALIDATE-LINE-SHAPE.
002430  VALIDATE-ID-FIELD.
002440 *    l'id puo' essere negativo (REQUEST 0077) ma non puo' mai
002450 *    essere vuoto - un WS-TRIM-LEN zero arriva a
002460 *    CONVERT-TRIMMED-TOKEN che lo scarta subito come non valido.
002470      MOVE WS-SEG-ID                    TO WS-TRIM-FIELD.
002480      PERFORM FIND-TRIM-BOUNDS THRU FIND-TRIM-BOUNDS-EXIT.
002490      PERFORM CONVERT-TRIMMED-TOKEN THRU CONVERT-TRIMMED-TOKEN-EXIT.
002500      IF WS-INT-IS-NOT-VALID
002510         PERFORM RAISE-MALFORMED-LINE-ERROR
002520         GO TO VALIDATE-ID-FIELD-EXIT
002530      END-IF.
002540      MOVE WS-INT-VALUE                 TO WS-PARSED-EMP-ID.
002550  VALIDATE-ID-FIELD-EXIT.
002560      EXIT.
002570 *
002580 * name must survive the strip non-blank, and every byte of it
002590 * must be a letter, digit, underscore, space or hyphen.
002600  VALIDATE-NAME-FIELD.
002610      MOVE WS-SEG-NAME                  TO WS-TRIM-FIELD.
002620      PERFORM FIND-TRIM-BOUNDS THRU FIND-TRIM-BOUNDS-EXIT.
002630      IF WS-TRIM-LEN = ZERO
002640         PERFORM RAISE-MALFORMED-LINE-ERROR
002650         GO TO VALIDATE-NAME-FIELD-EXIT
002660      END-IF.
002670      MOVE 1                            TO WS-SCAN-POS.
002680      PERFORM CHECK-ONE-NAME-CHAR THRU CHECK-ONE-NAME-CHAR-EXIT
002690          UNTIL WS-SCAN-POS > WS-TRIM-LEN
002700          OR MR-RESULT NOT EQUAL ZERO.
002710      IF MR-RESULT NOT EQUAL ZERO
002720         GO TO VALIDATE-NAME-FIELD-EXIT
002730      END-IF.
002740      MOVE SPACE                        TO WS-PARSED-EMP-NAME.
002750      MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-POS : WS-TRIM-LEN)
002760                                        TO WS-PARSED-EMP-NAME.
002770  VALIDATE-NAME-FIELD-EXIT.
002780      EXIT.
002790 *
002800 * WS-SCAN-POS qui e' relativo al token trimmato, non al campo
002810 * intero di 80 byte - per questo CHECK-ONE-NAME-CHAR deve
002820 * ricalcolare la posizione vera con WS-TRIM-FIRST-POS prima di
002830 * guardare il carattere dentro WS-TRIM-FIELD-CHAR.
002840  CHECK-ONE-NAME-CHAR.
002850      COMPUTE WS-INT-CHAR-POS =
002860          WS-TRIM-FIRST-POS + WS-SCAN-POS - 1.
002870      IF WS-TRIM-FIELD-CHAR (WS-INT-CHAR-POS) NOT NAME-CHAR-VALID
002880         PERFORM RAISE-MALFORMED-LINE-ERROR
002890      END-IF.
002900      ADD 1                             TO WS-SCAN-POS.
002910  CHECK-ONE-NAME-CHAR-EXIT.
002920      EXIT.
002930 *
002940 * manager field may be blank - in that case the employee is
002950 * self-managed (the chief); otherwise it must be a signed
002960 * integer same as the id field.
002970 * c'e' sempre e solo UN capo nell'intero ORGCHART - PTHH001 lo
002980 * verifica a parte contando quante righe hanno EMP-IS-CHIEF
002990 * acceso; questo paragrafo si limita a riconoscere il caso.
003000  VALIDATE-MANAGER-FIELD.
003010      MOVE WS-SEG-MGR                   TO WS-TRIM-FIELD.
003020      PERFORM FIND-TRIM-BOUNDS THRU FIND-TRIM-BOUNDS-EXIT.
003030      IF WS-TRIM-LEN = ZERO
003040         MOVE WS-PARSED-EMP-ID          TO WS-PARSED-MGR-ID
003050         GO TO VALIDATE-MANAGER-FIELD-EXIT
003060      END-IF.
003070      PERFORM CONVERT-TRIMMED-TOKEN THRU CONVERT-TRIMMED-TOKEN-EXIT.
003080      IF WS-INT-IS-NOT-VALID
003090         PERFORM RAISE-MALFORMED-LINE-ERROR
003100         GO TO VALIDATE-MANAGER-FIELD-EXIT
003110      END-IF.
003120      MOVE WS-INT-VALUE                 TO WS-PARSED-MGR-ID.
003130  VALIDATE-MANAGER-FIELD-EXIT.
003140      EXIT.
003150 *
003160 * generic bounds finder - positions a trimmed token inside
003170 * WS-TRIM-FIELD without disturbing any embedded blanks.
003180 * i due cicli STEP-TRIM-FIRST-POS/STEP-TRIM-LAST-POS avanzano
003190 * un byte alla volta dai due estremi del campo verso il centro,
003200 * finche' non trovano un carattere non-spazio o si incrociano.
003210  FIND-TRIM-BOUNDS.
003220      MOVE 1                            TO WS-TRIM-FIRST-POS.
003230      PERFORM STEP-TRIM-FIRST-POS THRU STEP-TRIM-FIRST-POS-EXIT
003240          UNTIL WS-TRIM-FIRST-POS > WS-FIELD-MAX-LEN
003250          OR WS-TRIM-FIELD (WS-TRIM-FIRST-POS : 1) NOT EQUAL SPACE.
003260      MOVE WS-FIELD-MAX-LEN             TO WS-TRIM-LAST-POS.
003270      PERFORM STEP-TRIM-LAST-POS THRU STEP-TRIM-LAST-POS-EXIT
003280          UNTIL WS-TRIM-LAST-POS < WS-TRIM-FIRST-POS
003290          OR WS-TRIM-FIELD (WS-TRIM-LAST-POS : 1) NOT EQUAL SPACE.
003300      IF WS-TRIM-LAST-POS < WS-TRIM-FIRST-POS
003310         MOVE ZERO                      TO WS-TRIM-LEN
003320      ELSE
003330         COMPUTE WS-TRIM-LEN =
003340             WS-TRIM-LAST-POS - WS-TRIM-FIRST-POS + 1
003350      END-IF.
003360  FIND-TRIM-BOUNDS-EXIT.
003370      EXIT.
003380 *
003390 * un solo passo del cercatore del primo byte non-spazio -
003400 * separato dal ciclo che lo chiama solo per restare nello
003410 * stile PERFORM...THRU di questo shop.
003420  STEP-TRIM-FIRST-POS.
003430      ADD 1                             TO WS-TRIM-FIRST-POS.
003440  STEP-TRIM-FIRST-POS-EXIT.
003450      EXIT.
003460 *
003470 * e il passo simmetrico dall'altro estremo del campo.
003480  STEP-TRIM-LAST-POS.
003490      SUBTRACT 1                        FROM WS-TRIM-LAST-POS.
003500  STEP-TRIM-LAST-POS-EXIT.
003510      EXIT.
003520 *
003530 * manual NUMVAL - no intrinsic functions on this shop's older
003540 * compiler, so a signed integer token is accumulated digit by
003550 * digit out of WS-TRIM-FIELD (WS-TRIM-FIRST-POS : WS-TRIM-LEN).
003560  CONVERT-TRIMMED-TOKEN.
003570      SET WS-INT-IS-VALID               TO TRUE.
003580      MOVE ZERO                         TO WS-INT-VALUE
003590                                           WS-INT-DIGIT-COUNT.
003600      MOVE CC-PLUS                      TO WS-INT-SIGN.
003610      IF WS-TRIM-LEN = ZERO
003620         SET WS-INT-IS-NOT-VALID        TO TRUE
003630         GO TO CONVERT-TRIMMED-TOKEN-EXIT
003640      END-IF.
003650      MOVE 1                            TO WS-INT-POS.
003660 *    un '+' o un '-' davanti al primo byte numerico e' l'unico
003670 *    segno ammesso - la REQUEST 0077 ha aperto la porta agli id
003680 *    negativi, ma solo con un segno esplicito, non con un trattino
003690 *    in mezzo al numero.
003700      IF WS-TRIM-FIELD (WS-TRIM-FIRST-POS : 1) EQUAL CC-PLUS
003710         OR WS-TRIM-FIELD (WS-TRIM-FIRST-POS : 1) EQUAL CC-MINUS
003720         MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-POS : 1) TO WS-INT-SIGN
003730         MOVE 2                         TO WS-INT-POS
003740      END-IF.
003750      PERFORM ACCUMULATE-INTEGER-DIGIT
003760          THRU ACCUMULATE-INTEGER-DIGIT-EXIT
003770          UNTIL WS-INT-POS > WS-TRIM-LEN
003780          OR WS-INT-IS-NOT-VALID.
003790      IF WS-INT-DIGIT-COUNT = ZERO
003800         SET WS-INT-IS-NOT-VALID        TO TRUE
003810      END-IF.
003820      IF WS-INT-IS-VALID AND WS-INT-SIGN EQUAL CC-MINUS
003830         COMPUTE WS-INT-VALUE = ZERO - WS-INT-VALUE
003840      END-IF.
003850  CONVERT-TRIMMED-TOKEN-EXIT.
003860      EXIT.
003870 *
003880 * un solo byte alla volta - se non e' numerico il token intero
003890 * e' scartato (WS-INT-IS-NOT-VALID), ma il ciclo in
003900 * CONVERT-TRIMMED-TOKEN si ferma subito appena la bandierina
003910 * scatta, quindi non continuiamo ad accumulare spazzatura.
003920  ACCUMULATE-INTEGER-DIGIT.
003930      COMPUTE WS-INT-CHAR-POS =
003940          WS-TRIM-FIRST-POS + WS-INT-POS - 1.
003950      IF WS-TRIM-FIELD (WS-INT-CHAR-POS : 1) IS NUMERIC
003960         MOVE WS-TRIM-FIELD (WS-INT-CHAR-POS : 1)
003970                                        TO WS-INT-DIGIT-DISPLAY
003980         COMPUTE WS-INT-VALUE =
003990             WS-INT-VALUE * 10 + WS-INT-DIGIT-DISPLAY
004000         ADD 1                          TO WS-INT-DIGIT-COUNT
004010      ELSE
004020         SET WS-INT-IS-NOT-VALID        TO TRUE
004030      END-IF.
004040      ADD 1                             TO WS-INT-POS.
004050  ACCUMULATE-INTEGER-DIGIT-EXIT.
004060      EXIT.
004070 *
004080 * append the now-validated fields as a new EMPLOYEE-ENTRY -
004090 * CALL PTHN001 in NORMALIZE mode so the stored entry already
004100 * carries its normalized name for cheap lookup later on.
004110 * EMP-IS-NOT-ATTACHED parte sempre acceso qui - PTHH001 lo
004120 * spegne (EMP-IS-ATTACHED) solo quando la riga viene davvero
004130 * agganciata all'albero, e lo usa per non agganciare due volte
004140 * la stessa riga se una scheda rovinata mette un impiegato sotto
004150 * due capi diversi.
004160  APPEND-EMPLOYEE-ENTRY.
004170      ADD 1                             TO EMPLOYEE-TOTAL.
004180      MOVE EMPLOYEE-TOTAL               TO WS-NEW-ENTRY-IDX.
004190      MOVE WS-PARSED-EMP-ID        TO EMP-ID (WS-NEW-ENTRY-IDX).
004200      MOVE WS-PARSED-EMP-NAME      TO EMP-NAME (WS-NEW-ENTRY-IDX).
004210      MOVE WS-PARSED-MGR-ID        TO
004220                                     EMP-MANAGER-ID (WS-NEW-ENTRY-IDX).
004230      SET EMP-IS-NOT-ATTACHED (WS-NEW-ENTRY-IDX) TO TRUE.
004240 *    il capo e' la sola riga dell'intero ORGCHART il cui id
004250 *    coincide col proprio manager id - EMP-IS-CHIEF viene
004260 *    acceso qui, una volta per tutte, cosi' PTHH001 non deve
004270 *    piu' rifare questo confronto in fase di report.
004280      IF EMP-ID (WS-NEW-ENTRY-IDX) EQUAL
004290         EMP-MANAGER-ID (WS-NEW-ENTRY-IDX)
004300         SET EMP-IS-CHIEF (WS-NEW-ENTRY-IDX) TO TRUE
004310      ELSE
004320         SET EMP-IS-NOT-CHIEF (WS-NEW-ENTRY-IDX) TO TRUE
004330      END-IF.
004340      MOVE SPACE                        TO NORMALIZE-LOOKUP-MODE-AREA.
004350      SET NORMALIZE-BEHAVIOR            TO TRUE.
004360      MOVE EMP-NAME (WS-NEW-ENTRY-IDX)  TO LS-NAME-IN.
004370      CALL CC-NORMALIZE-PGM USING NORMALIZE-LOOKUP-MODE-AREA
004380                                  LS-NAME-IN
004390                                  LS-NAME-OUT
004400                                  EMPLOYEE-TABLE-AREA
004410                                  MATCH-LIST-AREA
004420                                  MR
004430               ON EXCEPTION PERFORM RAISE-NORMALIZE-CALL-ERROR
004440      END-CALL.
004450      MOVE LS-NAME-OUT TO EMP-NORMALIZED-NAME (WS-NEW-ENTRY-IDX).
004460  APPEND-EMPLOYEE-ENTRY-EXIT.
004470      EXIT.
004480 *
004490 * --- INPUT ERRORS ---
004500 * cio' che arriva qui e' sempre un problema del file di input,
004510 * non del programma - MR-POSITION porta i primi 46 byte della
004520 * riga originale cosi' chi legge il report capisce subito quale
004530 * riga dell'ORGCHART guardare, seguiti dall'accumulatore intero
004540 * ancora grezzo (WS-INT-VALUE-X) al momento del rifiuto.
004550  RAISE-MALFORMED-LINE-ERROR.
004560      MOVE 1                            TO MR-RESULT.
004570      MOVE 'MALFORMED ORGCHART LINE'     TO MR-DESCRIPTION.
004580      MOVE LS-RAW-LINE (1:46)            TO MR-POSITION (1:46).
004590      MOVE WS-INT-VALUE-X                TO MR-POSITION (47:4).
004600 *    il risultato 1 e' lo stesso codice usato da ogni punto
004610 *    di BEGIN che chiama questo paragrafo - la descrizione e
004620 *    MR-POSITION sono cio' che distingue una riga rifiutata per
004630 *    delimitatori sbagliati da una rifiutata per un campo non
004640 *    valido; l'accumulatore in coda ha senso solo per i rifiuti di
004650 *    VALIDATE-ID-FIELD/VALIDATE-MGR-FIELD, per gli altri resta zero.
004660 *
004670 * --- RUNTIME ERRORS ---
004680 * questo non dovrebbe mai scattare in produzione normale -
004690 * PTHN001 e' chiamato sempre con gli stessi parametri, una
004700 * eccezione qui vorrebbe dire un problema di linkage fra i due
004710 * programmi, non un dato sporco.
004720  RAISE-NORMALIZE-CALL-ERROR.
004730      MOVE 2                            TO MR-RESULT.
004740      MOVE 'CALL TO PTHN001 RAISED AN EXCEPTION' TO MR-DESCRIPTION.
004750      MOVE WS-PARSED-EMP-NAME           TO MR-POSITION.

000010 CBL OPT(2)
000020  IDENTIFICATION DIVISION.
000030  PROGRAM-ID.  PTHF001.
000040  AUTHOR.      CALABRESE.
000050  INSTALLATION. PERSONNEL SYSTEMS.
000060  DATE-WRITTEN. 04/05/88.
000070  DATE-COMPILED.
000080  SECURITY.    UNCLASSIFIED.
000090 *-----------------------------------------------------------------
000100 * PTHF001
000110 * **++ trova il percorso di gestione combinato fra due righe
000120 * della tabella impiegati, passando per il piu' vicino manager
000130 * comune (lowest common manager). Ogni nodo dell'albero porta il
000140 * puntatore al proprio genitore (NODE-PARENT-NODE-IDX), quindi il
000150 * percorso nodo-radice si ottiene risalendo i puntatori, senza
000160 * bisogno di una ricerca discendente ricorsiva.
000170 *-----------------------------------------------------------------
000180 *-----------------------------------------------------------------
000190 * CHANGE LOG
000200 *-----------------------------------------------------------------
000210 * 04/05/88  RAC  0000  INITIAL VERSION.
000220 * 04/02/88  RAC  0043  SAME-EMPLOYEE PAIR NOW RETURNS A 1-ROW
000230 * 04/02/88  RAC  0043  COMBINED PATH RATHER THAN ABENDING.
000240 * 09/19/89  RAC  0079  COMPARE FULL RECORD (ID/NAME/MGR), NOT
000250 * 09/19/89  RAC  0079  JUST ID, WHEN LOOKING FOR THE COMMON
000260 * 09/19/89  RAC  0079  ANCESTOR - TWO ROWS CAN SHARE AN ID AFTER
000270 * 09/19/89  RAC  0079  A REORG BUT STILL BE DIFFERENT PEOPLE.
000280 * 01/08/99  KLH  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
000290 * 01/08/99  KLH  0244  PROGRAM. NO CHANGE REQUIRED.
000300 * 08/14/03  MBS  0312  EMPLOYEE NOT FOUND IN THE HIERARCHY IS
000310 * 08/14/03  MBS  0312  NO LONGER FATAL - RETURN A ZERO-LENGTH
000320 * 08/14/03  MBS  0312  COMBINED PATH AND LET PTHM001 SKIP IT.
000330 * 07/19/11  PDQ  0314  GUARD THE ROOTWARD WALK AT 5000 HOPS -
000340 * 07/19/11  PDQ  0314  A CORRUPT PARENT POINTER COULD OTHERWISE
000350 * 07/19/11  PDQ  0314  CHASE NODE-PARENT-NODE-IDX IN A CIRCLE
000360 * 07/19/11  PDQ  0314  FOREVER INSTEAD OF REACHING THE ROOT.
000370 * 06/11/13  MBS  0351  NEW RAISE-DISJOINT-ROOTS-ERROR TRAPS A
000380 * 06/11/13  MBS  0351  ZERO COMMON DISTANCE INSTEAD OF LETTING
000390 * 06/11/13  MBS  0351  BUILD-COMBINED-PATH RUN A COMP SUBSCRIPT
000400 * 06/11/13  MBS  0351  NEGATIVE. OVERFLOW ERROR NOW ALSO NAMES
000410 * 06/11/13  MBS  0351  THE SECOND EMPLOYEE'S STARTING NODE.
000420 *-----------------------------------------------------------------
000430  ENVIRONMENT DIVISION.
000440 *
000450  CONFIGURATION SECTION.
000460  SOURCE-COMPUTER.    IBM-370.
000470  OBJECT-COMPUTER.    IBM-370.
000480  SPECIAL-NAMES.
000490      CLASS DIGIT-VALID IS '0' THRU '9'.
000500 *
000510  INPUT-OUTPUT SECTION.
000520  FILE-CONTROL.
000530 **
000540  DATA DIVISION.
000550 **
000560  FILE SECTION.
000570 **
000580  WORKING-STORAGE SECTION.
000590 *
000600  77  WS-PATH-MAX                   PIC 9(9) COMP VALUE 5000.
000610 *
000620  01  WS-FOUND-SWITCHES.
000630      03  WS-NODE1-FOUND-SWITCH         PIC X(1)      VALUE '0'.
000640          88  WS-NODE1-FOUND                 VALUE '1'.
000650          88  WS-NODE1-NOT-FOUND             VALUE '0'.
000660      03  WS-NODE2-FOUND-SWITCH         PIC X(1)      VALUE '0'.
000670          88  WS-NODE2-FOUND                 VALUE '1'.
000680          88  WS-NODE2-NOT-FOUND             VALUE '0'.
000690      03  WS-NODE1-HIER-IDX             PIC 9(9) COMP VALUE ZERO.
000700      03  WS-NODE2-HIER-IDX             PIC 9(9) COMP VALUE ZERO.
000710      03  WS-NODE2-HIER-IDX-X REDEFINES WS-NODE2-HIER-IDX
000720                                    PIC X(4).
000730      03  FILLER                        PIC X(05)     VALUE SPACE.
000740 *
000750  01  WS-SCAN-AREA.
000760      03  WS-SCAN-HIER-IDX              PIC 9(9) COMP VALUE ZERO.
000770      03  WS-WALK-HIER-IDX              PIC 9(9) COMP VALUE ZERO.
000780      03  WS-WALK-HIER-IDX-X REDEFINES WS-WALK-HIER-IDX
000790                                    PIC X(4).
000800      03  FILLER                        PIC X(05)     VALUE SPACE.
000810 *
000820  01  WS-REVERSE-PATH-AREA.
000830      03  WS-REV-COUNT                  PIC 9(9) COMP VALUE ZERO.
000840      03  WS-REV-LIST OCCURS 5000 TIMES PIC 9(9) COMP.
000850      03  WS-REV-I                      PIC 9(9) COMP VALUE ZERO.
000860 *
000870  01  WS-DISTANCE-AREA.
000880      03  WS-DISTANCE                   PIC 9(9) COMP VALUE ZERO.
000890      03  WS-DISTANCE-X REDEFINES WS-DISTANCE
000900                                    PIC X(4).
000910      03  WS-CMP-I                      PIC 9(9) COMP VALUE ZERO.
000920      03  WS-COMBINE-I                  PIC 9(9) COMP VALUE ZERO.
000930      03  WS-COMBINE-J                  PIC 9(9) COMP VALUE ZERO.
000940      03  FILLER                        PIC X(05)     VALUE SPACE.
000950 *
000960 *
000970 **
000980  LINKAGE SECTION.
000990  COPY PTHMEMP.
001000  COPY PTHMHIR.
001010  01  LS-EMP1-IDX                   PIC 9(9) COMP.
001020  01  LS-EMP2-IDX                   PIC 9(9) COMP.
001030  01  LS-PIVOT-COUNT                PIC 9(9) COMP.
001040  COPY PTHMPTH REPLACING ==:X:== BY ==1==.
001050  COPY PTHMPTH REPLACING ==:X:== BY ==2==.
001060  COPY PTHMPTH REPLACING ==:X:== BY ==C==.
001070  COPY PTHMCR.
001080 *
001090 *-----------------------------------------------------------------
001100 * PROCEDURE DIVISION
001110 * riceve gia' risolti gli indici di tabella impiegati (LS-EMP1-IDX
001120 * e LS-EMP2-IDX - non gli ID, quelli li risolve PTHM001 chiamando
001130 * PTHN001 prima di chiamarci), e riceve l'intero albero di
001140 * gerarchia HIERARCHY-TABLE-AREA gia' costruito da PTHH001. Questo
001150 * programma non tocca mai ne' la tabella impiegati ne' l'albero -
001160 * le usa solo in lettura, e produce tre risultati distinti:
001170 * PATH-1-AREA (radice -> impiegato 1), PATH-2-AREA (radice ->
001180 * impiegato 2) e PATH-C-AREA (il percorso combinato, via il
001190 * manager comune piu' vicino). LS-PIVOT-COUNT dice a chi chiama
001200 * dove finisce il ramo-1 e comincia il ramo-2 dentro PATH-C-AREA.
001210 *-----------------------------------------------------------------
001220  PROCEDURE DIVISION USING EMPLOYEE-TABLE-AREA
001230                           HIERARCHY-TABLE-AREA
001240                           LS-EMP1-IDX
001250                           LS-EMP2-IDX
001260                           LS-PIVOT-COUNT
001270                           PATH-1-AREA
001280                           PATH-2-AREA
001290                           PATH-C-AREA
001300                           MR.
001310 *
001320 * BEGIN azzera tutte e tre le aree risultato ad ogni chiamata -
001330 * il chiamante (PTHM001) rilancia questo programma una volta per
001340 * ogni coppia impiegato-1/impiegato-2, e i conteggi PATH-n-TOTAL
001350 * non possono portarsi dietro il valore della chiamata precedente.
001360  BEGIN.
001370      MOVE ZERO                         TO MR-RESULT
001380                                           PATH-1-TOTAL
001390                                           PATH-2-TOTAL
001400                                           PATH-C-TOTAL.
001410      MOVE SPACE                        TO MR-DESCRIPTION
001420                                           MR-POSITION.
001430      MOVE ZERO                         TO LS-PIVOT-COUNT.
001440 * primo passo - trovare in che nodo dell'albero sta ciascuno dei
001450 * due impiegati richiesti. Se uno dei due non compare affatto
001460 * nell'albero (REQUEST 0312 - impiegato non in gerarchia, non e'
001470 * piu' un errore fatale) usciamo subito con un percorso vuoto.
001480      PERFORM FIND-NODE-FOR-EMPLOYEE-1
001490          THRU FIND-NODE-FOR-EMPLOYEE-1-EXIT.
001500      PERFORM FIND-NODE-FOR-EMPLOYEE-2
001510          THRU FIND-NODE-FOR-EMPLOYEE-2-EXIT.
001520      IF WS-NODE1-NOT-FOUND OR WS-NODE2-NOT-FOUND
001530         GOBACK
001540      END-IF.
001550 * con entrambi i nodi in mano, si risale ciascuno fino alla
001560 * radice (BUILD-PATH-1/2), si misura quanto i due percorsi
001570 * restano identici dalla radice in poi (COMPUTE-COMMON-DISTANCE -
001580 * quel punto e' il manager comune piu' vicino), e infine si
001590 * incolla il ramo discendente di ciascuno in un unico percorso
001600 * combinato (BUILD-COMBINED-PATH).
001610      PERFORM BUILD-PATH-1 THRU BUILD-PATH-1-EXIT.
001620      PERFORM BUILD-PATH-2 THRU BUILD-PATH-2-EXIT.
001630      PERFORM COMPUTE-COMMON-DISTANCE THRU COMPUTE-COMMON-DISTANCE-EXIT.
001640 * WS-DISTANCE zero vorrebbe dire che le due radici (posizione 1
001650 * di PATH-1-AREA e PATH-2-AREA) sono gia' diverse - cosa che non
001660 * dovrebbe mai capitare se PTHH001 ha davvero agganciato tutto
001670 * sotto un solo capo, ma se l'albero avesse due radici separate
001680 * BUILD-COMBINED-PATH scorrerebbe WS-COMBINE-I sotto zero, un
001690 * valore COMP senza segno - si intercetta qui, prima che succeda.
001700      IF WS-DISTANCE EQUAL ZERO
001710         PERFORM RAISE-DISJOINT-ROOTS-ERROR
001720         GOBACK
001730      END-IF.
001740      PERFORM BUILD-COMBINED-PATH THRU BUILD-COMBINED-PATH-EXIT.
001750      GOBACK.
001760 *
001770 * FIND-NODE-FOR-EMPLOYEE-1/2 sono una scansione lineare
001780 * dell'intero HIERARCHY-TABLE-AREA - non esiste un indice diretto
001790 * da EMP-IDX a NODE-EMP-IDX, quindi si cerca riga per riga finche'
001800 * non si trova la corrispondenza o non si finisce la tabella.
001810  FIND-NODE-FOR-EMPLOYEE-1.
001820      SET WS-NODE1-NOT-FOUND            TO TRUE.
001830      MOVE 1                            TO WS-SCAN-HIER-IDX.
001840      PERFORM CHECK-ONE-NODE-FOR-EMPLOYEE-1
001850          THRU CHECK-ONE-NODE-FOR-EMPLOYEE-1-EXIT
001860          UNTIL WS-SCAN-HIER-IDX > HIERARCHY-TOTAL
001870          OR WS-NODE1-FOUND.
001880  FIND-NODE-FOR-EMPLOYEE-1-EXIT.
001890      EXIT.
001900 *
001910 * si confronta per indice di tabella impiegati (NODE-EMP-IDX),
001920 * non per ID - l'indice e' univoco riga per riga, l'ID non lo e'
001930 * sempre dopo una riorganizzazione (vedi REQUEST 0079).
001940  CHECK-ONE-NODE-FOR-EMPLOYEE-1.
001950      IF NODE-EMP-IDX (WS-SCAN-HIER-IDX) EQUAL LS-EMP1-IDX
001960         SET WS-NODE1-FOUND             TO TRUE
001970         MOVE WS-SCAN-HIER-IDX          TO WS-NODE1-HIER-IDX
001980      END-IF.
001990      ADD 1                             TO WS-SCAN-HIER-IDX.
002000  CHECK-ONE-NODE-FOR-EMPLOYEE-1-EXIT.
002010      EXIT.
002020 *
002030  FIND-NODE-FOR-EMPLOYEE-2.
002040      SET WS-NODE2-NOT-FOUND            TO TRUE.
002050      MOVE 1                            TO WS-SCAN-HIER-IDX.
002060      PERFORM CHECK-ONE-NODE-FOR-EMPLOYEE-2
002070          THRU CHECK-ONE-NODE-FOR-EMPLOYEE-2-EXIT
002080          UNTIL WS-SCAN-HIER-IDX > HIERARCHY-TOTAL
002090          OR WS-NODE2-FOUND.
002100  FIND-NODE-FOR-EMPLOYEE-2-EXIT.
002110      EXIT.
002120 *
002130 * stesso confronto di CHECK-ONE-NODE-FOR-EMPLOYEE-1, ma per il
002140 * secondo impiegato della coppia - duplicato apposta, non factored
002150 * in una sola routine, per restare aderente allo stile con cui
002160 * PTHM001 ci passa gli indici gia' separati EMP1/EMP2.
002170  CHECK-ONE-NODE-FOR-EMPLOYEE-2.
002180      IF NODE-EMP-IDX (WS-SCAN-HIER-IDX) EQUAL LS-EMP2-IDX
002190         SET WS-NODE2-FOUND             TO TRUE
002200         MOVE WS-SCAN-HIER-IDX          TO WS-NODE2-HIER-IDX
002210      END-IF.
002220      ADD 1                             TO WS-SCAN-HIER-IDX.
002230  CHECK-ONE-NODE-FOR-EMPLOYEE-2-EXIT.
002240      EXIT.
002250 *
002260 * walk employee-1's node up to the root, following the parent
002270 * pointer NODE-PARENT-NODE-IDX, then lay the walk down into
002280 * PATH-1-AREA in root-to-employee order.
002290 * il giro verso l'alto riempie WS-REV-LIST dal basso (impiegato)
002300 * verso l'alto (radice); REVERSE-INTO-PATH-1 lo scarica poi in
002310 * PATH-1-AREA all'indietro, cosi' che la radice finisca in
002320 * posizione 1 come richiede COMPUTE-COMMON-DISTANCE piu' avanti.
002330  BUILD-PATH-1.
002340      MOVE WS-NODE1-HIER-IDX            TO WS-WALK-HIER-IDX.
002350      MOVE ZERO                         TO WS-REV-COUNT.
002360      PERFORM WALK-UP-ONE-STEP THRU WALK-UP-ONE-STEP-EXIT
002370          UNTIL WS-WALK-HIER-IDX EQUAL ZERO.
002380      PERFORM REVERSE-INTO-PATH-1 THRU REVERSE-INTO-PATH-1-EXIT
002390          VARYING WS-REV-I FROM WS-REV-COUNT BY -1
002400          UNTIL WS-REV-I EQUAL ZERO.
002410  BUILD-PATH-1-EXIT.
002420      EXIT.
002430 *
002440 * stessa salita, stesso ribaltamento, per l'impiegato 2 - usa
002450 * pero' lo stesso WS-REV-LIST/WS-REV-COUNT di BUILD-PATH-1, che
002460 * a questo punto e' gia' stato scaricato in PATH-1-AREA e puo'
002470 * essere riusato senza pulizia esplicita.
002480  BUILD-PATH-2.
002490      MOVE WS-NODE2-HIER-IDX            TO WS-WALK-HIER-IDX.
002500      MOVE ZERO                         TO WS-REV-COUNT.
002510      PERFORM WALK-UP-ONE-STEP THRU WALK-UP-ONE-STEP-EXIT
002520          UNTIL WS-WALK-HIER-IDX EQUAL ZERO.
002530      PERFORM REVERSE-INTO-PATH-2 THRU REVERSE-INTO-PATH-2-EXIT
002540          VARYING WS-REV-I FROM WS-REV-COUNT BY -1
002550          UNTIL WS-REV-I EQUAL ZERO.
002560  BUILD-PATH-2-EXIT.
002570      EXIT.
002580 *
002590 * REQUEST 0314 - WS-PATH-MAX (5000) e' lo stesso limite di
002600 * WS-REV-LIST OCCURS 5000; se NODE-PARENT-NODE-IDX fosse corrotto
002610 * e chiudesse un anello invece di arrivare alla radice (parent
002620 * ZERO), questo ciclo girerebbe all'infinito senza il controllo -
002630 * con il controllo, si ferma e segnala l'errore invece di andare
002640 * in loop o sfondare WS-REV-LIST.
002650  WALK-UP-ONE-STEP.
002660      IF WS-REV-COUNT EQUAL WS-PATH-MAX
002670         PERFORM RAISE-PATH-OVERFLOW-ERROR
002680         MOVE ZERO                     TO WS-WALK-HIER-IDX
002690         GO TO WALK-UP-ONE-STEP-EXIT
002700      END-IF.
002710      ADD 1                             TO WS-REV-COUNT.
002720      MOVE NODE-EMP-IDX (WS-WALK-HIER-IDX) TO WS-REV-LIST (WS-REV-COUNT).
002730      MOVE NODE-PARENT-NODE-IDX (WS-WALK-HIER-IDX) TO WS-WALK-HIER-IDX.
002740  WALK-UP-ONE-STEP-EXIT.
002750      EXIT.
002760 *
002770 * scarica WS-REV-LIST in PATH-1-AREA leggendo a ritroso (da
002780 * WS-REV-COUNT a 1) cosi' l'ordine finale e' radice-prima.
002790  REVERSE-INTO-PATH-1.
002800      ADD 1                             TO PATH-1-TOTAL.
002810      MOVE EMP-ID (WS-REV-LIST (WS-REV-I))
002820                                        TO PATH-1-EMP-ID (PATH-1-TOTAL).
002830      MOVE EMP-NAME (WS-REV-LIST (WS-REV-I))
002840                                      TO PATH-1-EMP-NAME (PATH-1-TOTAL).
002850      MOVE EMP-MANAGER-ID (WS-REV-LIST (WS-REV-I))
002860                                     TO PATH-1-EMP-MGR-ID (PATH-1-TOTAL).
002870  REVERSE-INTO-PATH-1-EXIT.
002880      EXIT.
002890 *
002900 * identico a REVERSE-INTO-PATH-1, ma scrive in PATH-2-AREA/
002910 * PATH-2-TOTAL - duplicato per lo stesso motivo di
002920 * CHECK-ONE-NODE-FOR-EMPLOYEE-2.
002930  REVERSE-INTO-PATH-2.
002940      ADD 1                             TO PATH-2-TOTAL.
002950      MOVE EMP-ID (WS-REV-LIST (WS-REV-I))
002960                                        TO PATH-2-EMP-ID (PATH-2-TOTAL).
002970      MOVE EMP-NAME (WS-REV-LIST (WS-REV-I))
002980                                      TO PATH-2-EMP-NAME (PATH-2-TOTAL).
002990      MOVE EMP-MANAGER-ID (WS-REV-LIST (WS-REV-I))
003000                                     TO PATH-2-EMP-MGR-ID (PATH-2-TOTAL).
003010  REVERSE-INTO-PATH-2-EXIT.
003020      EXIT.
003030 *
003040 * the two root-to-employee paths necessarily agree at position
003050 * 1 (the root); WS-DISTANCE counts how many leading positions
003060 * they still agree on, by full record content - that run ends
003070 * at the nearest common manager.
003080 * REQUEST 0079 - si confronta ID, nome e manager-ID insieme, non
003090 * il solo ID, perche' dopo una riorganizzazione due righe diverse
003100 * possono condividere lo stesso ID senza essere la stessa persona;
003110 * un confronto sul solo ID avrebbe allungato il tratto comune oltre
003120 * il vero manager piu' vicino.
003130  COMPUTE-COMMON-DISTANCE.
003140      MOVE ZERO                         TO WS-DISTANCE.
003150      MOVE 1                            TO WS-CMP-I.
003160      PERFORM COMPARE-ONE-PATH-POSITION
003170          THRU COMPARE-ONE-PATH-POSITION-EXIT
003180          UNTIL WS-CMP-I > PATH-1-TOTAL
003190          OR WS-CMP-I > PATH-2-TOTAL
003200          OR PATH-1-EMP-ID (WS-CMP-I) NOT EQUAL PATH-2-EMP-ID (WS-CMP-I)
003210          OR PATH-1-EMP-NAME (WS-CMP-I) NOT EQUAL
003220             PATH-2-EMP-NAME (WS-CMP-I)
003230          OR PATH-1-EMP-MGR-ID (WS-CMP-I) NOT EQUAL
003240             PATH-2-EMP-MGR-ID (WS-CMP-I).
003250  COMPUTE-COMMON-DISTANCE-EXIT.
003260      EXIT.
003270 *
003280 * un solo passo del confronto - avanza sia il conteggio WS-DISTANCE
003290 * che l'indice di scansione WS-CMP-I; la PERFORM chiamante decide
003300 * quando fermarsi (fine di uno dei due percorsi, o disaccordo).
003310  COMPARE-ONE-PATH-POSITION.
003320      ADD 1                             TO WS-DISTANCE.
003330      ADD 1                             TO WS-CMP-I.
003340  COMPARE-ONE-PATH-POSITION-EXIT.
003350      EXIT.
003360 *
003370 * combined path = employee-1's branch (reversed, back up to
003380 * the common manager) followed by employee-2's branch (forward,
003390 * starting just below the common manager).
003400 * LS-PIVOT-COUNT viene fissato subito dopo il ramo-1 (al valore di
003410 * PATH-C-TOTAL in quel momento) cosi' chi chiama sa dove finisce
003420 * il tratto che sale da impiegato-1 e dove comincia quello che
003430 * scende verso impiegato-2, senza dover ricalcolare WS-DISTANCE.
003440  BUILD-COMBINED-PATH.
003450      MOVE ZERO                         TO PATH-C-TOTAL.
003460      PERFORM COPY-EMP1-SIDE THRU COPY-EMP1-SIDE-EXIT
003470          VARYING WS-COMBINE-I FROM PATH-1-TOTAL BY -1
003480          UNTIL WS-COMBINE-I < WS-DISTANCE.
003490      MOVE PATH-C-TOTAL                 TO LS-PIVOT-COUNT.
003500      PERFORM COPY-EMP2-SIDE THRU COPY-EMP2-SIDE-EXIT
003510          VARYING WS-COMBINE-J FROM WS-DISTANCE BY 1
003520          UNTIL WS-COMBINE-J > PATH-2-TOTAL.
003530  BUILD-COMBINED-PATH-EXIT.
003540      EXIT.
003550 *
003560 * ramo-1 va copiato a ritroso, da PATH-1-TOTAL giu' fino a
003570 * WS-DISTANCE incluso (il manager comune compreso, una volta),
003580 * cosi' il percorso combinato parte dall'impiegato 1 e sale fino
003590 * al manager comune.
003600  COPY-EMP1-SIDE.
003610      ADD 1                             TO PATH-C-TOTAL.
003620      MOVE PATH-1-EMP-ID (WS-COMBINE-I)  TO PATH-C-EMP-ID (PATH-C-TOTAL).
003630      MOVE PATH-1-EMP-NAME (WS-COMBINE-I)
003640                                      TO PATH-C-EMP-NAME (PATH-C-TOTAL).
003650      MOVE PATH-1-EMP-MGR-ID (WS-COMBINE-I)
003660                                    TO PATH-C-EMP-MGR-ID (PATH-C-TOTAL).
003670  COPY-EMP1-SIDE-EXIT.
003680      EXIT.
003690 *
003700 * ramo-2 va copiato in avanti, da WS-DISTANCE+1 fino a
003710 * PATH-2-TOTAL - il manager comune (posizione WS-DISTANCE) non va
003720 * ripetuto, e' gia' l'ultima riga scritta da COPY-EMP1-SIDE; per
003730 * questo il controllo IF esclude esplicitamente WS-COMBINE-J non
003740 * superiore a WS-DISTANCE.
003750  COPY-EMP2-SIDE.
003760      IF WS-COMBINE-J > WS-DISTANCE
003770         ADD 1                          TO PATH-C-TOTAL
003780         MOVE PATH-2-EMP-ID (WS-COMBINE-J)
003790                                    TO PATH-C-EMP-ID (PATH-C-TOTAL)
003800         MOVE PATH-2-EMP-NAME (WS-COMBINE-J)
003810                                  TO PATH-C-EMP-NAME (PATH-C-TOTAL)
003820         MOVE PATH-2-EMP-MGR-ID (WS-COMBINE-J)
003830                                TO PATH-C-EMP-MGR-ID (PATH-C-TOTAL)
003840      END-IF.
003850  COPY-EMP2-SIDE-EXIT.
003860      EXIT.
003870 *
003880 * --- RUNTIME ERRORS ---
003890 * unico punto di errore del programma - se WALK-UP-ONE-STEP incontra
003900 * l'overflow, MR-RESULT torna 9 e MR-POSITION porta l'ultimo indice
003910 * di nodo raggiunto prima di fermarsi, per aiutare a individuare
003920 * dove l'albero si e' rotto. WALK-UP-ONE-STEP e' lo stesso
003930 * paragrafo per BUILD-PATH-1 e BUILD-PATH-2, quindi da solo
003940 * WS-WALK-HIER-IDX-X non dice per quale coppia e' scattato
003950 * l'overflow - si aggiunge WS-NODE2-HIER-IDX-X, il nodo di
003960 * partenza dell'impiegato 2 della coppia corrente, cosi' chi
003970 * legge risale alla chiamata PTHM001 che ha prodotto l'anello.
003980  RAISE-PATH-OVERFLOW-ERROR.
003990      MOVE 9                            TO MR-RESULT.
004000      MOVE 'PATH AREA OVERFLOW AT 5000 ENTRIES - REQUEST 0314'
004010                                        TO MR-DESCRIPTION.
004020      MOVE WS-WALK-HIER-IDX-X           TO MR-POSITION (1:4).
004030      MOVE WS-NODE2-HIER-IDX-X          TO MR-POSITION (6:4).
004040 *
004050 * REQUEST 0351 - non e' mai scattata in produzione finora, ma
004060 * PTHH001 garantisce un solo capo (RAISE-MULTIPLE-CHIEFS-ERROR) solo
004070 * al momento in cui costruisce l'albero; se qualcosa a valle lo
004080 * corrompesse (un riavvio a meta' con un file diverso, ad esempio)
004090 * BUILD-COMBINED-PATH troverebbe qui un WS-DISTANCE a zero invece di
004100 * abendare in silenzio - MR-POSITION porta il nome del primo
004110 * impiegato di ciascun ramo (radice di PATH-1-AREA e di
004120 * PATH-2-AREA), cosi' chi legge vede subito quali due "capi" non
004130 * hanno in comune nemmeno la radice, seguiti dal valore di
004140 * WS-DISTANCE che ha fatto scattare il controllo (sempre zero qui,
004150 * ma nello stesso formato delle altre diagnosi del programma).
004160  RAISE-DISJOINT-ROOTS-ERROR.
004170      MOVE 9                            TO MR-RESULT.
004180      MOVE 'NO COMMON ROOT BETWEEN THE TWO PATHS - REQUEST 0351'
004190                                        TO MR-DESCRIPTION.
004200      MOVE PATH-1-EMP-NAME (1)          TO MR-POSITION (1:20).
004210      MOVE PATH-2-EMP-NAME (1)          TO MR-POSITION (22:20).
004220      MOVE WS-DISTANCE-X                TO MR-POSITION (43:4).

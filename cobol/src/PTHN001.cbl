000010 CBL OPT(2)
000020  IDENTIFICATION DIVISION.
000030  PROGRAM-ID.  PTHN001.
000040  AUTHOR.      CALABRESE.
000050  INSTALLATION. PERSONNEL SYSTEMS.
000060  DATE-WRITTEN. 03/21/88.
000070  DATE-COMPILED.
000080  SECURITY.    UNCLASSIFIED.
000090 *-----------------------------------------------------------------
000100 * PTHN001
000110 * **++ nome normalizzato per confronto "loose" fra impiegati -
000120 * collassa le sequenze di spazi bianchi, elimina gli spazi di
000130 * testa/coda e abbassa di caso; in modalita' LOOKUP usa il nome
000140 * normalizzato per trovare tutte le righe di EMPLOYEE-LIST che
000150 * corrispondono al nome richiesto.
000160 *-----------------------------------------------------------------
000170 *-----------------------------------------------------------------
000180 * CHANGE LOG
000190 *-----------------------------------------------------------------
000200 * 03/21/88  RAC  0000  INITIAL VERSION.
000210 * 05/02/89  RAC  0058  LOOKUP MODE ADDED - PARSER ONLY USED TO
000220 * 05/02/89  RAC  0058  CALL NORMALIZE; NOW SHARED WITH DRIVER.
000230 * 02/11/91  DJT  0103  SINGLE INSPECT CONVERTING FOR LOWER CASE
000240 * 02/11/91  DJT  0103  REPLACES THE OLD PER-CHAR TRANSLATE LOOP.
000250 * 06/30/93  DJT  0158  COLLAPSE REPEATED BLANKS INSIDE THE NAME,
000260 * 06/30/93  DJT  0158  NOT JUST AT THE EDGES.
000270 * 01/08/99  KLH  0244  Y2K REVIEW - NO DATE FIELDS IN THIS
000280 * 01/08/99  KLH  0244  PROGRAM. NO CHANGE REQUIRED.
000290 * 03/03/01  MBS  0266  WIDEN MATCH LIST CAPACITY TO 5000 ROWS
000300 * 03/03/01  MBS  0266  TO MATCH THE EMPLOYEE TABLE ITSELF.
000310 *-----------------------------------------------------------------
000320  ENVIRONMENT DIVISION.
000330 *
000340  CONFIGURATION SECTION.
000350  SOURCE-COMPUTER.    IBM-370.
000360  OBJECT-COMPUTER.    IBM-370.
000370  SPECIAL-NAMES.
000380      CLASS LOWER-ALPHA-CHAR IS 'a' THRU 'z'.
000390 *
000400  INPUT-OUTPUT SECTION.
000410  FILE-CONTROL.
000420 **
000430  DATA DIVISION.
000440 **
000450  FILE SECTION.
000460 **
000470  WORKING-STORAGE SECTION.
000480 *
000482  77  WS-NAME-MAX-LEN           PIC 9(3) COMP VALUE 60.
000484  77  WS-MATCH-LIMIT            PIC 9(9) COMP VALUE 5000.
000486 *
000490  01  WK-LITERALS.
000500      03  WK-ALPHA-UPPER            PIC X(26)
000510          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000520      03  WK-ALPHA-LOWER            PIC X(26)
000530          VALUE 'abcdefghijklmnopqrstuvwxyz'.
000540 *
000550  01  WS-NORMALIZE-WORK-AREA.
000560      03  WS-NORM-INPUT                 PIC X(60)     VALUE SPACE.
000570      03  WS-NORM-INPUT-BYTES REDEFINES WS-NORM-INPUT.
000580          05  WS-NORM-INPUT-CHAR OCCURS 60 TIMES PIC X(1).
000590      03  WS-NORM-OUTPUT                PIC X(60)     VALUE SPACE.
000600      03  WS-NORM-OUTPUT-BYTES REDEFINES WS-NORM-OUTPUT.
000610          05  WS-NORM-OUTPUT-CHAR OCCURS 60 TIMES PIC X(1).
000620      03  WS-NORM-IN-POS                PIC 9(3) COMP VALUE ZERO.
000630      03  WS-NORM-OUT-POS               PIC 9(3) COMP VALUE ZERO.
000640      03  WS-NORM-LAST-SPACE-SWITCH     PIC X(1)      VALUE '1'.
000650          88  WS-NORM-LAST-WAS-SPACE         VALUE '1'.
000660          88  WS-NORM-LAST-NOT-SPACE         VALUE '0'.
000670      03  FILLER                        PIC X(05)     VALUE SPACE.
000680 *
000690  01  WS-LOOKUP-WORK-AREA.
000700      03  WS-LOOKUP-EMP-IDX             PIC 9(9) COMP VALUE ZERO.
000710      03  WS-NEW-MATCH-IDX              PIC 9(9) COMP VALUE ZERO.
000715      03  WS-NEW-MATCH-IDX-X REDEFINES WS-NEW-MATCH-IDX
000717                                    PIC X(4).
000720      03  FILLER                        PIC X(04)     VALUE SPACE.
000730 *
000750 *
001000 **
001010  LINKAGE SECTION.
001020  COPY PTHMCSW.
001030  01  LS-NAME-IN                    PIC X(60).
001040  01  LS-NAME-OUT                   PIC X(60).
001050  COPY PTHMEMP.
001060  COPY PTHMMAT.
001065  COPY PTHMCR.
001070 *
001080  PROCEDURE DIVISION USING NORMALIZE-LOOKUP-MODE-AREA
001090                           LS-NAME-IN
001100                           LS-NAME-OUT
001110                           EMPLOYEE-TABLE-AREA
001120                           MATCH-LIST-AREA
001130                           MR.
001140 *
001150 * **++ punto di ingresso unico - normalizza sempre il nome in
001160 * ingresso (sia in modalita' PARSE che LOOKUP), e in piu' fa la
001170 * scansione dei match quando il chiamante chiede LOOKUP-BEHAVIOR.
001180 * il risultato torna sempre OK a meno che la tabella dei match
001190 * non vada in overflow.
001200  BEGIN.
001210      MOVE ZERO                         TO MR-RESULT.
001220      MOVE SPACE                        TO MR-DESCRIPTION
001230                                           MR-POSITION.
001240 *    il nome arriva dal chiamante in LS-NAME-IN - PTHP001 lo passa
001250 *    a ogni riga letta dal file impiegati, PTHM001 lo passa per il
001260 *    nome digitato sulla scheda di richiesta.
001270      MOVE LS-NAME-IN                   TO WS-NORM-INPUT.
001280      PERFORM NORMALIZE-NAME THRU NORMALIZE-NAME-EXIT.
001290      MOVE WS-NORM-OUTPUT               TO LS-NAME-OUT.
001300 *    LOOKUP-BEHAVIOR e' acceso solo dal driver (PTHM001) quando
001310 *    sta risolvendo un nome digitato sulla scheda - PTHP001 usa
001320 *    sempre e solo PARSE-BEHAVIOR e non entra mai qui dentro.
001330      IF LOOKUP-BEHAVIOR
001340         PERFORM SCAN-FOR-NAME-MATCHES THRU SCAN-FOR-NAME-MATCHES-EXIT
001350      END-IF.
001360      GOBACK.
001370 *
001380 * collapse any run of whitespace down to a single space,
001390 * then drop the leading/trailing space left over from the
001400 * edges of the name, then fold to lower case.
001410 * WS-NORM-LAST-SPACE-SWITCH e' la bandierina che ricorda se
001420 * l'ultimo carattere scritto in uscita era uno spazio, cosi'
001430 * COLLAPSE-ONE-CHAR non deve mai tornare indietro a guardare
001440 * cio' che ha gia' scritto.
001450  NORMALIZE-NAME.
001460      MOVE SPACE                        TO WS-NORM-OUTPUT.
001470      MOVE ZERO                         TO WS-NORM-OUT-POS.
001480      SET WS-NORM-LAST-WAS-SPACE        TO TRUE.
001490      MOVE 1                            TO WS-NORM-IN-POS.
001500 *    60 caratteri fissi, non un campo a lunghezza variabile -
001510 *    la scansione esamina sempre tutta la PIC X(60), spazi
001520 *    finali compresi, fino a WS-NAME-MAX-LEN.
001530      PERFORM COLLAPSE-ONE-CHAR THRU COLLAPSE-ONE-CHAR-EXIT
001540          UNTIL WS-NORM-IN-POS > WS-NAME-MAX-LEN.
001550 *    l'ultimo carattere scritto puo' essere uno spazio residuo
001560 *    se il nome finiva con una sequenza di spazi prima del
001570 *    padding - lo togliamo qui, una volta, invece di controllare
001580 *    dentro al loop carattere per carattere.
001590      IF WS-NORM-OUT-POS > ZERO
001600         AND WS-NORM-OUTPUT-CHAR (WS-NORM-OUT-POS) EQUAL SPACE
001610         SUBTRACT 1                     FROM WS-NORM-OUT-POS
001620      END-IF.
001630      INSPECT WS-NORM-OUTPUT CONVERTING WK-ALPHA-UPPER
001640                                      TO WK-ALPHA-LOWER.
001650  NORMALIZE-NAME-EXIT.
001660      EXIT.
001670 *
001680 * stato della macchina a un carattere per volta: se il carattere
001690 * corrente e' uno spazio, lo scriviamo in uscita solo se non e'
001700 * il primo e se l'ultimo carattere scritto non era a sua volta
001710 * uno spazio - questo e' cio' che collassa le sequenze di spazi.
001720  COLLAPSE-ONE-CHAR.
001730      IF WS-NORM-INPUT-CHAR (WS-NORM-IN-POS) EQUAL SPACE
001740         IF WS-NORM-OUT-POS > ZERO AND WS-NORM-LAST-NOT-SPACE
001750            ADD 1                       TO WS-NORM-OUT-POS
001760            MOVE SPACE TO WS-NORM-OUTPUT-CHAR (WS-NORM-OUT-POS)
001770            SET WS-NORM-LAST-WAS-SPACE  TO TRUE
001780         END-IF
001790      ELSE
001800 *       un carattere non-spazio si scrive sempre, e azzera la
001810 *       bandierina cosi' il prossimo spazio verra' collassato.
001820         ADD 1                          TO WS-NORM-OUT-POS
001830         MOVE WS-NORM-INPUT-CHAR (WS-NORM-IN-POS)
001840                TO WS-NORM-OUTPUT-CHAR (WS-NORM-OUT-POS)
001850         SET WS-NORM-LAST-NOT-SPACE     TO TRUE
001860      END-IF.
001870      ADD 1                             TO WS-NORM-IN-POS.
001880  COLLAPSE-ONE-CHAR-EXIT.
001890      EXIT.
001900 *
001910 * walk the whole employee table and collect every row whose
001920 * own normalized name (laid down at parse time by PTHP001)
001930 * equals the normalized lookup name just computed above.
001940 * la tabella puo' arrivare fino a 5000 righe (EMPLOYEE-TOTAL),
001950 * quindi questa scansione e' lineare e puo' costare - ma e'
001960 * chiamata una sola volta per scheda di richiesta, non dentro
001970 * a un ciclo interno.
001980  SCAN-FOR-NAME-MATCHES.
001990      MOVE ZERO                         TO MATCH-TOTAL.
002000      MOVE 1                            TO WS-LOOKUP-EMP-IDX.
002010      PERFORM CHECK-ONE-EMPLOYEE-MATCH
002020          THRU CHECK-ONE-EMPLOYEE-MATCH-EXIT
002030          UNTIL WS-LOOKUP-EMP-IDX > EMPLOYEE-TOTAL.
002040  SCAN-FOR-NAME-MATCHES-EXIT.
002050      EXIT.
002060 *
002070 * un nome puo' corrispondere a piu' di un impiegato (omonimi) -
002080 * per questo MATCH-LIST-AREA e' un elenco e non un singolo
002090 * indice; PTHM001 decide poi, con l'elenco intero in mano, se
002100 * trattare l'omonimia come ambiguita' da segnalare o semplicemente
002110 * da accoppiare con tutti gli omonimi dell'altro nome.
002120  CHECK-ONE-EMPLOYEE-MATCH.
002130      IF EMP-NORMALIZED-NAME (WS-LOOKUP-EMP-IDX) EQUAL
002140         WS-NORM-OUTPUT
002150 *       MATCH-LIST-AREA e' dimensionata per WS-MATCH-LIMIT righe -
002160 *       se un nome molto comune la riempie tutta, fermiamo la
002170 *       scansione sul posto invece di scrivere oltre la tabella.
002180         IF MATCH-TOTAL EQUAL WS-MATCH-LIMIT
002190            PERFORM RAISE-MATCH-LIST-FULL-ERROR
002200            MOVE EMPLOYEE-TOTAL + 1     TO WS-LOOKUP-EMP-IDX
002210            GO TO CHECK-ONE-EMPLOYEE-MATCH-EXIT
002220         END-IF
002230         ADD 1                          TO MATCH-TOTAL
002240         MOVE MATCH-TOTAL               TO WS-NEW-MATCH-IDX
002250         MOVE WS-LOOKUP-EMP-IDX         TO
002260                                     MATCH-EMP-IDX (WS-NEW-MATCH-IDX)
002270      END-IF.
002280      ADD 1                             TO WS-LOOKUP-EMP-IDX.
002290  CHECK-ONE-EMPLOYEE-MATCH-EXIT.
002300      EXIT.
002310 *
002320 * --- RUNTIME ERRORS ---
002330 * in pratica non dovrebbe mai scattare - 5000 omonimi sulla
002340 * stessa normalizzazione di nome non si e' mai visto, ma la
002350 * scheda REQUEST 0266 chiedeva comunque una uscita pulita
002360 * invece di un abend se il file impiegati fosse mai stato
002370 * caricato con dati di prova degenerati.
002380  RAISE-MATCH-LIST-FULL-ERROR.
002390      MOVE 5                            TO MR-RESULT.
002400      MOVE 'MATCH LIST AREA IS FULL AT 5000 ENTRIES - REQUEST 0266'
002410                                        TO MR-DESCRIPTION.
002420      MOVE WS-NEW-MATCH-IDX-X           TO MR-POSITION (1:4).
